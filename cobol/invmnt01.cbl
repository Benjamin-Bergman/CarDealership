000100******************************************************************
000200* PROGRAM:  INVMNT01
000300* SYSTEM:   VEHICLE INVENTORY MAINTENANCE (VIM)
000400* PURPOSE:  DAILY MAINTENANCE RUN AGAINST THE INVENTORY MASTER.
000500*           LOADS THE HEADER AND ALL VEHICLE LINES INTO A TABLE,
000600*           APPLIES ADD / REMOVE / CLEAR TRANSACTIONS FROM THE
000700*           TRANSACTION FILE, THEN REWRITES OR EXTENDS THE MASTER
000800*           AS REQUIRED.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    INVMNT01.
001200 AUTHOR.        R L HUTCHENS.
001300 INSTALLATION.  CAROLINA AUTO EXCHANGE - DATA PROCESSING.
001400 DATE-WRITTEN.  01/11/88.
001500 DATE-COMPILED.
001600 SECURITY.      NON-CONFIDENTIAL.
001700******************************************************************
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* DATE      BY   REQUEST    DESCRIPTION
002100* --------  ---  ---------  ------------------------------------
002200* 01/11/88  RLH  DP-0430    ORIGINAL PROGRAM - LOADS THE MASTER
002300*                           HEADER AND VEHICLE LINES, VALIDATES
002400*                           EACH LINE, REWRITES ON HEADER REPAIR.
002500* 06/22/89  RLH  DP-0512    ADDED REMOVE-VEHICLE TRANSACTION -
002600*                           MATCH ON ALL EIGHT FIELDS, SHIFT THE
002700*                           TABLE DOWN, REWRITE THE MASTER.
002800* 03/03/91  DPS  DP-0688    ADDED CLEAR-INVENTORY TRANSACTION.
002900* 11/09/92  RLH  DP-0951    ADDED FILE STATUS CHECKS AFTER EVERY
003000*                           OPEN/REOPEN - SEE 2000 AND 7100/7200.
003100* 04/14/97  DPS  DP-1310    RAISED THE IN-MEMORY TABLE LIMIT FROM
003200*                           500 TO 2000 VEHICLES FOR THE LARGER
003300*                           LOTS (SEE WS-INV-MAX, WSINV01).
003400* 08/02/95  MTJ  DP-1204    NEW DEFAULT DEALERSHIP IDENTITY FOR
003500*                           THE LUMBERTON LOT (SEE WSINV01).
003600* 01/26/99  MTJ  Y2K-0083   YEAR 2000 REVIEW - INVENTORY-YEAR IS
003700*                           A 4-DIGIT MODEL YEAR, NOT A CALENDAR
003800*                           DATE FIELD.  NO WINDOWING REQUIRED,
003900*                           NO CHANGE MADE.
004000* 06/30/03  KDW  DP-1622    RESTATED HEADER AND VEHICLE-LINE
004100*                           BUILD TO TRIM EVERY FIELD TO ITS
004200*                           TRUE LENGTH BEFORE STRING, INSTEAD
004300*                           OF WRITING FULL-WIDTH BLANK-PADDED
004400*                           FIELDS TO THE MASTER.
004500* 09/09/03  KDW  DP-1650    PRICE MAY CARRY MORE THAN TWO DECIMAL
004600*                           DIGITS ON LOAD (BAD EXPORT FROM THE
004700*                           OLD SYSTEM) - ADDED HALF-UP ROUNDING
004800*                           TO TWO PLACES IN 3324-CHECK-PRICE.
004810* 04/11/07  RJT  DP-1901    DP-1622 ONLY TRIMMED MAKE/MODEL/
004820*                           TYPE/COLOR - VIN, YEAR, ODOMETER AND
004830*                           PRICE WERE STILL GOING OUT ZERO-
004840*                           FILLED.  ADDED THE SAME LEFT-TRIM
004850*                           TREATMENT FOR THE NUMERIC FIELDS IN
004860*                           7130-BUILD-VEHICLE-LINE.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
005700     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
005800     UPSI-0 ON STATUS IS INVMNT-TEST-SWITCH-ON
005900            OFF STATUS IS INVMNT-TEST-SWITCH-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     COPY "slinv01.cbl".
006500     COPY "sltran01.cbl".
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000     COPY "fdinv01.cbl".
007100     COPY "fdtran01.cbl".
007200
007300 WORKING-STORAGE SECTION.
007400
007500     COPY "wsinv01.cbl".
007600
007700 77   WS-NAME-LEN                    PIC S9(02) COMP VALUE +0.
007800 77   WS-ADDR-LEN                    PIC S9(02) COMP VALUE +0.
007900 77   WS-PHONE-LEN                   PIC S9(02) COMP VALUE +0.
008000 77   WS-MAKE-LEN                    PIC S9(02) COMP VALUE +0.
008100 77   WS-MODEL-LEN                   PIC S9(02) COMP VALUE +0.
008200 77   WS-TYPE-LEN                    PIC S9(02) COMP VALUE +0.
008300 77   WS-COLOR-LEN                   PIC S9(02) COMP VALUE +0.
008400 77   WS-PRICE-EDIT-OUT              PIC 9(07).9(02) VALUE ZERO.
008410*    04/11/07  RJT  DP-1901    ADDED VIN/YEAR/ODOMETER/PRICE-
008420*                              WHOLE START COUNTERS SO THE
008430*                              REWRITE PARAGRAPH CAN LEFT-TRIM
008440*                              THESE FIELDS THE SAME WAY THE
008450*                              MAKE/MODEL/TYPE/COLOR SHRINK
008460*                              PARAGRAPHS ALREADY DO - SEE
008470*                              7130-BUILD-VEHICLE-LINE.
008480 77   WS-VIN-OUT                     PIC X(09) VALUE SPACES.
008490 77   WS-VIN-START                   PIC S9(02) COMP VALUE +1.
008491 77   WS-YEAR-OUT                    PIC X(04) VALUE SPACES.
008492 77   WS-YEAR-START                  PIC S9(02) COMP VALUE +1.
008493 77   WS-ODOM-OUT                    PIC X(07) VALUE SPACES.
008494 77   WS-ODOM-START                  PIC S9(02) COMP VALUE +1.
008495 77   WS-PRICE-WHOLE-OUT             PIC X(07) VALUE SPACES.
008496 77   WS-PRICE-WHOLE-START           PIC S9(02) COMP VALUE +1.
008500
008600 PROCEDURE DIVISION.
008700
008710*-----------------------------------------------------------
008720* MAINLINE - OPEN, LOAD THE MASTER INTO THE IN-MEMORY TABLE,
008730* APPLY THE TRANSACTION FILE AGAINST THE TABLE, THEN WRITE
008740* THE TABLE BACK OUT (REWRITE OR APPEND, WHICHEVER APPLIES).
008750* A FATAL LOAD ERROR (BAD HEADER, NO USABLE DEFAULTS) SKIPS
008760* STRAIGHT TO CLOSING WITHOUT TOUCHING THE TRANSACTION FILE
008770* OR THE MASTER, SO A BAD RUN NEVER OVERWRITES GOOD DATA.
008780*-----------------------------------------------------------
008800 1000-PROGRAM-BEGIN.
008900     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
009000     PERFORM 3000-LOAD-INVENTORY-MASTER THRU 3000-EXIT.
009100     IF NOT WS-FATAL-ERROR
009200         PERFORM 5000-APPLY-TRANSACTIONS THRU 5000-EXIT
009300         PERFORM 7000-FINISH-INVENTORY-FILE THRU 7000-EXIT.
009400     PERFORM 8000-CLOSING-PROCEDURE THRU 8000-EXIT.
009500     GO TO 9000-PROGRAM-DONE.
009600
009610*    BOTH FILES MUST OPEN CLEAN BEFORE ANYTHING ELSE RUNS - AN
009620*    OPEN FAILURE ON EITHER ONE IS TREATED AS FATAL AND JUMPS
009630*    STRAIGHT TO PROGRAM-DONE WITHOUT A CLOSING PROCEDURE PASS,
009640*    SINCE THE FILE THAT DID NOT OPEN HAS NOTHING TO CLOSE.
009700 2000-OPENING-PROCEDURE.
009800     OPEN INPUT INVENTORY-MASTER.
009900     IF NOT INV-FILE-OK
010000         DISPLAY "INVMNT01 - OPEN INPUT MASTER FAILED, STATUS "
010100                 INV-FILE-STATUS
010200         GO TO 9000-PROGRAM-DONE.
010300     OPEN INPUT INV-TRANS-FILE.
010400     IF NOT TRAN-FILE-OK
010500         DISPLAY "INVMNT01 - OPEN INPUT TRANSACTIONS FAILED, "
010600                 "STATUS " TRAN-FILE-STATUS
010700         CLOSE INVENTORY-MASTER
010800         GO TO 9000-PROGRAM-DONE.
010850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
010900 2000-EXIT.
011000     EXIT.
011100
011200*-----------------------------------------------------------
011300* LOAD THE MASTER - HEADER LINE FIRST, THEN EVERY VEHICLE
011400* LINE.  A BAD HEADER WITH NO USABLE DEFAULTS IS FATAL.
011500*-----------------------------------------------------------
011600 3000-LOAD-INVENTORY-MASTER.
011700     PERFORM 3100-READ-HEADER-LINE THRU 3100-EXIT.
011800     IF NOT WS-FATAL-ERROR
011900         PERFORM 3300-READ-VEHICLE-LINES THRU 3300-EXIT.
011950*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
012000 3000-EXIT.
012100     EXIT.
012200
012250*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
012300 3100-READ-HEADER-LINE.
012400     READ INVENTORY-MASTER
012500         AT END
012600             SET WS-MASTER-AT-EOF TO TRUE.
012700     IF WS-MASTER-AT-EOF
012800         DISPLAY "INVMNT01 - BAD FILE HEADER, MASTER FILE IS "
012900                 "EMPTY"
013000         SET WS-FATAL-ERROR TO TRUE
013100     ELSE
013200         PERFORM 3200-VALIDATE-HEADER THRU 3200-EXIT.
013250*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
013300 3100-EXIT.
013400     EXIT.
013500
013600*-----------------------------------------------------------
013700* HEADER RULE - EXACTLY 3 PARTS USES THE FILE'S OWN HEADER.
013800* OTHERWISE FALL BACK TO THE SHOP DEFAULTS (WHEN THEY ARE ALL
013900* ON FILE) AND FLAG THE MASTER FOR A FULL REWRITE.  NO USABLE
014000* HEADER AND NO DEFAULTS IS A FATAL "BAD FILE HEADER".
014100*-----------------------------------------------------------
014200 3200-VALIDATE-HEADER.
014300     MOVE INV-LINE-TEXT TO WS-SPLIT-LINE.
014400     MOVE SPACES TO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4.
014500     MOVE 0 TO WS-FIELD-COUNT.
014600     UNSTRING WS-SPLIT-LINE DELIMITED BY "|"
014700         INTO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4
014800         TALLYING IN WS-FIELD-COUNT.
014900     IF WS-FIELD-COUNT = 3
015000         MOVE WS-PART-1 TO WS-DLR-NAME
015100         MOVE WS-PART-2 TO WS-DLR-ADDRESS
015200         MOVE WS-PART-3 TO WS-DLR-PHONE
015300     ELSE
015400         IF WS-DEFAULT-DLR-NAME NOT = SPACES
015500            AND WS-DEFAULT-DLR-ADDRESS NOT = SPACES
015600            AND WS-DEFAULT-DLR-PHONE NOT = SPACES
015700             MOVE WS-DEFAULT-DLR-NAME TO WS-DLR-NAME
015800             MOVE WS-DEFAULT-DLR-ADDRESS TO WS-DLR-ADDRESS
015900             MOVE WS-DEFAULT-DLR-PHONE TO WS-DLR-PHONE
016000             SET WS-HEADER-NEEDS-REWRITE TO TRUE
016100             SET WS-REWRITE-NEEDED TO TRUE
016200         ELSE
016300             DISPLAY "INVMNT01 - BAD FILE HEADER, THE MASTER "
016400                     "HEADER LINE DOES NOT SPLIT INTO 3 PARTS "
016500                     "AND NO DEFAULT DEALERSHIP IDENTITY IS ON "
016600                     "FILE"
016700             SET WS-FATAL-ERROR TO TRUE.
016750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
016800 3200-EXIT.
016900     EXIT.
017000
017050*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
017100 3300-READ-VEHICLE-LINES.
017200     PERFORM 3310-READ-ONE-VEHICLE-LINE THRU 3310-EXIT
017300         UNTIL WS-MASTER-AT-EOF.
017350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
017400 3300-EXIT.
017500     EXIT.
017600
017650*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
017700 3310-READ-ONE-VEHICLE-LINE.
017800     READ INVENTORY-MASTER
017900         AT END
018000             SET WS-MASTER-AT-EOF TO TRUE.
018100     IF NOT WS-MASTER-AT-EOF
018200         PERFORM 3320-VALIDATE-VEHICLE-LINE THRU 3320-EXIT.
018250*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
018300 3310-EXIT.
018400     EXIT.
018500
018600*-----------------------------------------------------------
018700* A VEHICLE LINE MUST SPLIT INTO EXACTLY 8 PARTS.  VIN, YEAR
018800* AND ODOMETER MUST BE INTEGERS, PRICE A VALID DECIMAL.  A
018900* LINE THAT FAILS ANY CHECK IS SKIPPED - NOT AN ABEND.
018910*
018920* THE RECEIVING LIST BELOW CARRIES NINE FIELDS FOR AN EIGHT-
018930* FIELD RECORD ON PURPOSE.  UNSTRING FILLS RECEIVERS LEFT TO
018940* RIGHT AND STOPS COUNTING IN WS-FIELD-COUNT WHEN THE SOURCE
018950* RUNS OUT OF DELIMITERS, SO A CLEAN 8-FIELD LINE LEAVES
018960* WS-PART-9 UNTOUCHED (WS-FIELD-COUNT = 8) WHILE A LINE
018970* CARRYING A STRAY EXTRA PIPE SPILLS ITS OVERFLOW TEXT INTO
018980* WS-PART-9 AND DRIVES THE COUNT TO 9.  THAT NINTH "CATCHER"
018990* FIELD IS HOW A MALFORMED LINE WITH TOO MANY PARTS IS TOLD
018991* APART FROM A CLEAN ONE, WITHOUT WRITING A SEPARATE COUNTING
018992* PASS OVER THE LINE FIRST.
019000*-----------------------------------------------------------
019100 3320-VALIDATE-VEHICLE-LINE.
019200     MOVE INV-LINE-TEXT TO WS-SPLIT-LINE.
019300     MOVE SPACES TO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4
019400                    WS-PART-5 WS-PART-6 WS-PART-7 WS-PART-8
019500                    WS-PART-9.
019600     MOVE 0 TO WS-FIELD-COUNT.
019700     MOVE "Y" TO WS-LINE-VALID-SW.
019800     UNSTRING WS-SPLIT-LINE DELIMITED BY "|"
019900         INTO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4
020000              WS-PART-5 WS-PART-6 WS-PART-7 WS-PART-8
020100              WS-PART-9
020200         TALLYING IN WS-FIELD-COUNT.
020300* EXACTLY 8 FIELDS OR THE LINE IS NO GOOD - SEE BANNER ABOVE.
020400     IF WS-FIELD-COUNT NOT = 8
020450         MOVE "N" TO WS-LINE-VALID-SW.
020500     IF WS-LINE-IS-VALID
020600         PERFORM 3321-CHECK-VIN-FIELD THRU 3321-EXIT.
020700     IF WS-LINE-IS-VALID
020800         PERFORM 3322-CHECK-YEAR-FIELD THRU 3322-EXIT.
020900     IF WS-LINE-IS-VALID
021000         PERFORM 3323-CHECK-ODOM-FIELD THRU 3323-EXIT.
021100     IF WS-LINE-IS-VALID
021200         PERFORM 3324-CHECK-PRICE-FIELD THRU 3324-EXIT.
021300     IF WS-LINE-IS-VALID
021400         PERFORM 3330-ADD-VEHICLE-TO-TABLE THRU 3330-EXIT.
021450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
021500 3320-EXIT.
021600     EXIT.
021700
021710*-----------------------------------------------------------
021720* VIN, YEAR, ODOMETER AND THE PRICE WHOLE/FRACTION PARTS ARE
021730* ALL BUILT THE SAME WAY - A PERFORM VARYING LOOP WALKS THE
021740* NUMERIC TEXT ONE BYTE AT A TIME, MOVES EACH DIGIT INTO
021750* WS-ONE-DIGIT, AND COMPUTES RUNNING-VALUE = RUNNING-VALUE *
021760* 10 + DIGIT.  THAT IS THE ONLY WAY TO TURN A VARIABLE-LENGTH
021770* PIPE-DELIMITED TEXT FIELD INTO A NUMERIC WORKING-STORAGE
021780* ITEM ON THIS COMPILER - THERE IS NO NUMVAL FUNCTION HERE.
021790* THE SAME SHRINK-LEN/ACCUM-DIGIT PAIR REPEATS FOR EACH FIELD
021791* BELOW (3321/3325 FOR VIN, 3322/3326 FOR YEAR, 3323/3327 FOR
021792* ODOMETER, 3324/3328 FOR PRICE) - READ ONE, YOU HAVE READ
021793* THEM ALL.
021794*-----------------------------------------------------------
021800 3321-CHECK-VIN-FIELD.
021900     MOVE 40 TO WS-VIN-LEN.
022000     PERFORM 3321-SHRINK-VIN-LEN
022100         UNTIL WS-VIN-LEN = 0
022200         OR WS-PART-1 (WS-VIN-LEN:1) NOT = SPACE.
022300     IF WS-VIN-LEN = 0 OR WS-VIN-LEN > 9
022400         MOVE "N" TO WS-LINE-VALID-SW.
022500     IF WS-LINE-IS-VALID
022600         IF WS-PART-1 (1:WS-VIN-LEN) IS NOT NUMERIC
022700             MOVE "N" TO WS-LINE-VALID-SW.
022800     IF WS-LINE-IS-VALID
022900         PERFORM 3325-BUILD-VIN-VALUE THRU 3325-EXIT.
022950*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
023000 3321-EXIT.
023100     EXIT.
023150*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
023200 3321-SHRINK-VIN-LEN.
023300     SUBTRACT 1 FROM WS-VIN-LEN.
023400
023450*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
023500 3325-BUILD-VIN-VALUE.
023600     MOVE 0 TO WS-VIN-WORK-AREA.
023700     PERFORM 3325-ACCUM-VIN-DIGIT
023800         VARYING WS-INV-SUB FROM 1 BY 1
023900         UNTIL WS-INV-SUB > WS-VIN-LEN.
023950*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
024000 3325-EXIT.
024100     EXIT.
024150*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
024200 3325-ACCUM-VIN-DIGIT.
024300     MOVE WS-PART-1 (WS-INV-SUB:1) TO WS-ONE-DIGIT.
024400     COMPUTE WS-VIN-WORK-AREA = WS-VIN-WORK-AREA * 10
024500             + WS-ONE-DIGIT.
024600
024650*    VALIDATE THIS FIELD - LENGTH, THEN NUMERIC CLASS TEST, THEN BUILD.
024700 3322-CHECK-YEAR-FIELD.
024800     MOVE 40 TO WS-YEAR-LEN.
024900     PERFORM 3322-SHRINK-YEAR-LEN
025000         UNTIL WS-YEAR-LEN = 0
025100         OR WS-PART-2 (WS-YEAR-LEN:1) NOT = SPACE.
025200     IF WS-YEAR-LEN = 0 OR WS-YEAR-LEN > 4
025300         MOVE "N" TO WS-LINE-VALID-SW.
025400     IF WS-LINE-IS-VALID
025500         IF WS-PART-2 (1:WS-YEAR-LEN) IS NOT NUMERIC
025600             MOVE "N" TO WS-LINE-VALID-SW.
025700     IF WS-LINE-IS-VALID
025800         PERFORM 3326-BUILD-YEAR-VALUE THRU 3326-EXIT.
025850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
025900 3322-EXIT.
026000     EXIT.
026050*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
026100 3322-SHRINK-YEAR-LEN.
026200     SUBTRACT 1 FROM WS-YEAR-LEN.
026300
026350*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
026400 3326-BUILD-YEAR-VALUE.
026500     MOVE 0 TO WS-YEAR-BUILD-VALUE.
026600     PERFORM 3326-ACCUM-YEAR-DIGIT
026700         VARYING WS-INV-SUB FROM 1 BY 1
026800         UNTIL WS-INV-SUB > WS-YEAR-LEN.
026850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
026900 3326-EXIT.
027000     EXIT.
027050*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
027100 3326-ACCUM-YEAR-DIGIT.
027200     MOVE WS-PART-2 (WS-INV-SUB:1) TO WS-ONE-DIGIT.
027300     COMPUTE WS-YEAR-BUILD-VALUE = WS-YEAR-BUILD-VALUE * 10
027400             + WS-ONE-DIGIT.
027500
027550*    VALIDATE THIS FIELD - LENGTH, THEN NUMERIC CLASS TEST, THEN BUILD.
027600 3323-CHECK-ODOM-FIELD.
027700     MOVE 40 TO WS-ODOM-LEN.
027800     PERFORM 3323-SHRINK-ODOM-LEN
027900         UNTIL WS-ODOM-LEN = 0
028000         OR WS-PART-7 (WS-ODOM-LEN:1) NOT = SPACE.
028100     IF WS-ODOM-LEN = 0 OR WS-ODOM-LEN > 7
028200         MOVE "N" TO WS-LINE-VALID-SW.
028300     IF WS-LINE-IS-VALID
028400         IF WS-PART-7 (1:WS-ODOM-LEN) IS NOT NUMERIC
028500             MOVE "N" TO WS-LINE-VALID-SW.
028600     IF WS-LINE-IS-VALID
028700         PERFORM 3327-BUILD-ODOM-VALUE THRU 3327-EXIT.
028750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
028800 3323-EXIT.
028900     EXIT.
028950*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
029000 3323-SHRINK-ODOM-LEN.
029100     SUBTRACT 1 FROM WS-ODOM-LEN.
029200
029250*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
029300 3327-BUILD-ODOM-VALUE.
029400     MOVE 0 TO WS-ODOM-BUILD-VALUE.
029500     PERFORM 3327-ACCUM-ODOM-DIGIT
029600         VARYING WS-INV-SUB FROM 1 BY 1
029700         UNTIL WS-INV-SUB > WS-ODOM-LEN.
029750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
029800 3327-EXIT.
029900     EXIT.
029950*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
030000 3327-ACCUM-ODOM-DIGIT.
030100     MOVE WS-PART-7 (WS-INV-SUB:1) TO WS-ONE-DIGIT.
030200     COMPUTE WS-ODOM-BUILD-VALUE = WS-ODOM-BUILD-VALUE * 10
030300             + WS-ONE-DIGIT.
030400
030500*-----------------------------------------------------------
030600* PRICE MAY BE A PLAIN INTEGER OR CARRY A DECIMAL POINT.  A
030700* FRACTION LONGER THAN 2 DIGITS IS ROUNDED HALF-UP ON THE
030800* THIRD DIGIT (DP-1650).
030900*-----------------------------------------------------------
031000 3324-CHECK-PRICE-FIELD.
031100     MOVE SPACES TO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.
031200     UNSTRING WS-PART-8 DELIMITED BY "."
031300         INTO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.
031400     MOVE 7 TO WS-PRICE-WHOLE-LEN.
031500     PERFORM 3324-SHRINK-WHOLE-LEN
031600         UNTIL WS-PRICE-WHOLE-LEN = 0
031700         OR WS-PRICE-WHOLE-TEXT (WS-PRICE-WHOLE-LEN:1)
031800                 NOT = SPACE.
031900     IF WS-PRICE-WHOLE-LEN = 0
032000         MOVE "N" TO WS-LINE-VALID-SW.
032100     IF WS-LINE-IS-VALID
032200         IF WS-PRICE-WHOLE-TEXT (1:WS-PRICE-WHOLE-LEN)
032300                 IS NOT NUMERIC
032400             MOVE "N" TO WS-LINE-VALID-SW.
032500     MOVE 6 TO WS-PRICE-FRAC-LEN.
032600     PERFORM 3324-SHRINK-FRAC-LEN
032700         UNTIL WS-PRICE-FRAC-LEN = 0
032800         OR WS-PRICE-FRAC-TEXT (WS-PRICE-FRAC-LEN:1)
032900                 NOT = SPACE.
033000     IF WS-PRICE-FRAC-LEN > 0 AND WS-LINE-IS-VALID
033100         IF WS-PRICE-FRAC-TEXT (1:WS-PRICE-FRAC-LEN)
033200                 IS NOT NUMERIC
033300             MOVE "N" TO WS-LINE-VALID-SW.
033400     IF WS-LINE-IS-VALID
033500         PERFORM 3328-BUILD-PRICE-VALUE THRU 3328-EXIT.
033550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
033600 3324-EXIT.
033700     EXIT.
033750*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
033800 3324-SHRINK-WHOLE-LEN.
033900     SUBTRACT 1 FROM WS-PRICE-WHOLE-LEN.
033950*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
034000 3324-SHRINK-FRAC-LEN.
034100     SUBTRACT 1 FROM WS-PRICE-FRAC-LEN.
034200
034250*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
034300 3328-BUILD-PRICE-VALUE.
034400     MOVE 0 TO WS-PRICE-BUILD-WHOLE.
034500     PERFORM 3328-ACCUM-WHOLE-DIGIT
034600         VARYING WS-INV-SUB FROM 1 BY 1
034700         UNTIL WS-INV-SUB > WS-PRICE-WHOLE-LEN.
034800     MOVE 0 TO WS-PRICE-BUILD-FRAC.
034900     MOVE SPACE TO WS-PRICE-ROUND-DIGIT.
035000     IF WS-PRICE-FRAC-LEN = 0
035100         GO TO 3328-CARRY-CHECK.
035200     MOVE WS-PRICE-FRAC-TEXT (1:1) TO WS-ONE-DIGIT.
035300     COMPUTE WS-PRICE-BUILD-FRAC = WS-ONE-DIGIT * 10.
035400     IF WS-PRICE-FRAC-LEN = 1
035500         GO TO 3328-CARRY-CHECK.
035600     MOVE WS-PRICE-FRAC-TEXT (2:1) TO WS-ONE-DIGIT.
035700     ADD WS-ONE-DIGIT TO WS-PRICE-BUILD-FRAC.
035800     IF WS-PRICE-FRAC-LEN > 2
035900         MOVE WS-PRICE-FRAC-TEXT (3:1) TO WS-PRICE-ROUND-DIGIT
036000         IF WS-PRICE-ROUND-DIGIT >= "5"
036100             ADD 1 TO WS-PRICE-BUILD-FRAC.
036110*    ROUNDING THE THIRD FRACTION DIGIT UP CAN CARRY THE
036120*    FRACTION PAST 99 CENTS (E.G. .995 ROUNDS TO 100), SO
036130*    THIS STEP CATCHES THAT CARRY AND BUMPS THE WHOLE-DOLLAR
036140*    ACCUMULATOR BEFORE THE FINAL COMPUTE BELOW ASSEMBLES
036150*    THE PACKED WS-PRICE-BUILD-VALUE.
036200 3328-CARRY-CHECK.
036300     IF WS-PRICE-BUILD-FRAC > 99
036400         ADD 1 TO WS-PRICE-BUILD-WHOLE
036500         SUBTRACT 100 FROM WS-PRICE-BUILD-FRAC.
036600     COMPUTE WS-PRICE-BUILD-VALUE ROUNDED =
036700             WS-PRICE-BUILD-WHOLE + (WS-PRICE-BUILD-FRAC / 100).
036750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
036800 3328-EXIT.
036900     EXIT.
036950*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
037000 3328-ACCUM-WHOLE-DIGIT.
037100     MOVE WS-PRICE-WHOLE-TEXT (WS-INV-SUB:1) TO WS-ONE-DIGIT.
037200     COMPUTE WS-PRICE-BUILD-WHOLE = WS-PRICE-BUILD-WHOLE * 10
037300             + WS-ONE-DIGIT.
037400
037450* LAST STOP FOR A VEHICLE LINE THAT PASSED ALL FOUR FIELD
037460* CHECKS - COPY THE BUILT NUMERIC VALUES AND THE STILL-PADDED
037470* TEXT FIELDS INTO THE NEXT TABLE SLOT, BOUNDS-CHECKED FIRST
037480* SINCE OCCURS ... DEPENDING ON GIVES NO PROTECTION OF ITS OWN.
037500 3330-ADD-VEHICLE-TO-TABLE.
037600     IF WS-INV-COUNT NOT < WS-INV-MAX
037700         DISPLAY "INVMNT01 - INVENTORY TABLE FULL, MASTER LINE "
037800                 "SKIPPED ON LOAD"
037900         GO TO 3330-EXIT.
038000     ADD 1 TO WS-INV-COUNT.
038100     SET INV-IDX TO WS-INV-COUNT.
038200     MOVE WS-VIN-WORK-AREA TO INV-VIN (INV-IDX).
038300     MOVE WS-YEAR-BUILD-VALUE TO INV-YEAR (INV-IDX).
038400     MOVE WS-PART-3 TO INV-MAKE (INV-IDX).
038500     MOVE WS-PART-4 TO INV-MODEL (INV-IDX).
038600     MOVE WS-PART-5 TO INV-VEHICLE-TYPE (INV-IDX).
038700     MOVE WS-PART-6 TO INV-COLOR (INV-IDX).
038800     MOVE WS-ODOM-BUILD-VALUE TO INV-ODOMETER (INV-IDX).
038900     MOVE WS-PRICE-BUILD-VALUE TO INV-PRICE (INV-IDX).
039000     IF INVMNT-TEST-SWITCH-ON
039100         DISPLAY "INVMNT01 TRACE - LOADED VIN "
039200                 INV-VIN (INV-IDX).
039250*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
039300 3330-EXIT.
039400     EXIT.
039500
039600*-----------------------------------------------------------
039700* APPLY EVERY MAINTENANCE TRANSACTION IN THE TRANSACTION
039800* FILE.  SEARCH-QUERY AND LIST-ALL RECORDS ARE THE PROPERTY
039900* OF INVSRCH01 AND ARE IGNORED HERE.
040000*-----------------------------------------------------------
040100 5000-APPLY-TRANSACTIONS.
040200     PERFORM 5100-READ-ONE-TRANSACTION THRU 5100-EXIT
040300         UNTIL WS-TRAN-AT-EOF.
040350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
040400 5000-EXIT.
040500     EXIT.
040600
040650*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
040700 5100-READ-ONE-TRANSACTION.
040800     READ INV-TRANS-FILE
040900         AT END
041000             SET WS-TRAN-AT-EOF TO TRUE.
041100     IF NOT WS-TRAN-AT-EOF
041200         PERFORM 5200-DISPATCH-TRANSACTION THRU 5200-EXIT.
041250*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
041300 5100-EXIT.
041400     EXIT.
041500
041550*    ROUTE THE RECORD TO ITS HANDLER BY TRANSACTION/QUERY CODE.
041600 5200-DISPATCH-TRANSACTION.
041700     IF TR-ADD-VEHICLE
041800         PERFORM 5300-APPLY-ADD-TRANS THRU 5300-EXIT.
041900     IF TR-REMOVE-VEHICLE
042000         PERFORM 5400-APPLY-REMOVE-TRANS THRU 5400-EXIT.
042100     IF TR-CLEAR-INVENTORY
042200         PERFORM 5500-APPLY-CLEAR-TRANS THRU 5500-EXIT.
042250*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
042300 5200-EXIT.
042400     EXIT.
042500
042600*-----------------------------------------------------------
042700* ADD - APPEND TO THE TABLE.  IF NO OTHER REWRITE IS NEEDED,
042800* THE NEW LINES ARE SIMPLY APPENDED TO THE MASTER AT 7200.
042900*-----------------------------------------------------------
043000 5300-APPLY-ADD-TRANS.
043100     IF WS-INV-COUNT NOT < WS-INV-MAX
043200         DISPLAY "INVMNT01 - INVENTORY TABLE FULL, ADD "
043300                 "TRANSACTION REJECTED FOR VIN " TR-VIN
043400         GO TO 5300-EXIT.
043500     IF NOT WS-ADD-OCCURRED
043600         PERFORM 5310-MARK-ADD-START THRU 5310-EXIT.
043700     ADD 1 TO WS-INV-COUNT.
043800     SET INV-IDX TO WS-INV-COUNT.
043850*    THE ADD TRANSACTION VALUES ARE ALREADY NUMERIC/CLASS-CHECKED
043860*    BY THE TRANSACTION-CREATION STEP UPSTREAM (THIS SHOP DOES NOT
043870*    RE-EDIT THEM HERE) - EVERY FIELD MOVES ACROSS UNCHANGED.
043900     MOVE TR-VIN TO INV-VIN (INV-IDX).
044000     MOVE TR-YEAR TO INV-YEAR (INV-IDX).
044100     MOVE TR-MAKE TO INV-MAKE (INV-IDX).
044200     MOVE TR-MODEL TO INV-MODEL (INV-IDX).
044300     MOVE TR-VEHICLE-TYPE TO INV-VEHICLE-TYPE (INV-IDX).
044400     MOVE TR-COLOR TO INV-COLOR (INV-IDX).
044500     MOVE TR-ODOMETER TO INV-ODOMETER (INV-IDX).
044600     MOVE TR-PRICE TO INV-PRICE (INV-IDX).
044650*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
044700 5300-EXIT.
044800     EXIT.
044850*    REMEMBER WHERE THE NEW TABLE ENTRIES BEGIN.
044900 5310-MARK-ADD-START.
045000     SET WS-ADD-OCCURRED TO TRUE.
045100     COMPUTE WS-ADD-START-SUB = WS-INV-COUNT + 1.
045150*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
045200 5310-EXIT.
045300     EXIT.
045400
045500*-----------------------------------------------------------
045600* REMOVE - REMOVAL EQUALITY RULE: ALL EIGHT FIELDS MUST
045700* MATCH.  FIRST MATCH ONLY, TABLE SHIFTS DOWN BEHIND IT.
045800*-----------------------------------------------------------
045900 5400-APPLY-REMOVE-TRANS.
046000     MOVE "N" TO WS-MATCH-FOUND-SW.
046100     MOVE 0 TO WS-MATCH-SUB.
046200     IF WS-INV-COUNT = 0
046300         GO TO 5400-EXIT.
046400     PERFORM 5410-SEARCH-FOR-MATCH
046500         VARYING WS-INV-SUB FROM 1 BY 1
046600         UNTIL WS-INV-SUB > WS-INV-COUNT OR WS-MATCH-FOUND.
046700     IF WS-MATCH-FOUND
046800         PERFORM 5420-SHIFT-TABLE-DOWN THRU 5420-EXIT
046900         SUBTRACT 1 FROM WS-INV-COUNT
047000         SET WS-REWRITE-NEEDED TO TRUE
047100         DISPLAY "INVMNT01 - VEHICLE REMOVED, VIN " TR-VIN
047200     ELSE
047300         DISPLAY "INVMNT01 - NO MATCHING VEHICLE FOUND FOR "
047400                 "REMOVAL, VIN " TR-VIN.
047450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
047500 5400-EXIT.
047600     EXIT.
047700
047750*    SCAN THE TABLE FOR A MATCHING ENTRY.
047800 5410-SEARCH-FOR-MATCH.
047900     IF TR-VIN = INV-VIN (WS-INV-SUB)
048000        AND TR-YEAR = INV-YEAR (WS-INV-SUB)
048100        AND TR-MAKE = INV-MAKE (WS-INV-SUB)
048200        AND TR-MODEL = INV-MODEL (WS-INV-SUB)
048300        AND TR-VEHICLE-TYPE = INV-VEHICLE-TYPE (WS-INV-SUB)
048400        AND TR-COLOR = INV-COLOR (WS-INV-SUB)
048500        AND TR-ODOMETER = INV-ODOMETER (WS-INV-SUB)
048600        AND TR-PRICE = INV-PRICE (WS-INV-SUB)
048700         SET WS-MATCH-FOUND TO TRUE
048800         MOVE WS-INV-SUB TO WS-MATCH-SUB.
048900
048910*    IF THE MATCH WAS ALREADY THE LAST ENTRY THERE IS NOTHING
048920*    BEHIND IT TO SHIFT - 5400 SUBTRACTS 1 FROM WS-INV-COUNT
048930*    EITHER WAY AND THE OLD LAST ENTRY IS SIMPLY DROPPED FROM
048940*    THE TABLE'S LOGICAL RANGE.
049000 5420-SHIFT-TABLE-DOWN.
049100     IF WS-MATCH-SUB NOT < WS-INV-COUNT
049200         GO TO 5420-EXIT.
049300     PERFORM 5430-SHIFT-ONE-ENTRY
049400         VARYING WS-INV-SUB FROM WS-MATCH-SUB BY 1
049500         UNTIL WS-INV-SUB > WS-INV-COUNT - 1.
049550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
049600 5420-EXIT.
049700     EXIT.
049710*    ONE GROUP MOVE PER PASS - THE WHOLE INV-ENTRY OCCURRENCE
049720*    (VIN THROUGH PRICE) COPIES DOWN ONE SLOT AT A TIME, LOW
049730*    SUBSCRIPT TO HIGH, SO EACH LATER ENTRY OVERWRITES THE ONE
049740*    JUST VACATED WITHOUT A TEMP AREA.
049800 5430-SHIFT-ONE-ENTRY.
049900     MOVE INV-ENTRY (WS-INV-SUB + 1) TO INV-ENTRY (WS-INV-SUB).
050000
050100*-----------------------------------------------------------
050200* CLEAR - EMPTY THE TABLE, MASTER GETS REBUILT HEADER-ONLY.
050300*-----------------------------------------------------------
050400 5500-APPLY-CLEAR-TRANS.
050500     MOVE 0 TO WS-INV-COUNT.
050600     SET WS-REWRITE-NEEDED TO TRUE.
050650*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
050700 5500-EXIT.
050800     EXIT.
050900
051000*-----------------------------------------------------------
051100* A HEADER REPAIR, A REMOVE, OR A CLEAR FORCES A FULL
051200* REWRITE.  OTHERWISE, IF ONLY ADDS OCCURRED, THE NEW LINES
051300* ARE SIMPLY APPENDED TO THE END OF THE MASTER.
051400*-----------------------------------------------------------
051410*-----------------------------------------------------------
051420* WHOLE-FILE REWRITE VS. STRAIGHT APPEND.  A REMOVE, A CLEAR,
051430* OR A HEADER THAT HAD TO BE PATCHED FROM THE SHOP DEFAULTS
051440* ALL CHANGE SOMETHING EARLIER IN THE FILE THAN THE END, SO
051450* WS-REWRITE-NEEDED FORCES A FULL CLOSE/OPEN-OUTPUT/REWRITE
051460* OF EVERY LINE FROM THE IN-MEMORY TABLE (7100).  WHEN THE
051470* ONLY CHANGE WAS ONE OR MORE ADD TRANSACTIONS, NOTHING
051480* BEFORE WS-ADD-START-SUB MOVED, SO IT IS CHEAPER TO REOPEN
051490* THE MASTER EXTEND AND WRITE JUST THE NEW TABLE ENTRIES
051495* ONTO THE END OF THE FILE (7200) INSTEAD OF REWRITING LINES
051496* THAT NEVER CHANGED.  IF BOTH HAPPENED IN THE SAME RUN THE
051497* REWRITE ALREADY COVERS THE ADDS TOO, SO 7200 IS SKIPPED.
051500 7000-FINISH-INVENTORY-FILE.
051600     IF WS-REWRITE-NEEDED
051700         PERFORM 7100-REWRITE-WHOLE-FILE THRU 7100-EXIT
051800         GO TO 7000-EXIT.
051900     IF WS-ADD-OCCURRED
052000         PERFORM 7200-APPEND-NEW-VEHICLES THRU 7200-EXIT.
052050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
052100 7000-EXIT.
052200     EXIT.
052300
052350*    REBUILD THE FILE FROM THE IN-MEMORY TABLE, START TO FINISH.
052400 7100-REWRITE-WHOLE-FILE.
052500     CLOSE INVENTORY-MASTER.
052600     OPEN OUTPUT INVENTORY-MASTER.
052700     IF NOT INV-FILE-OK
052800         DISPLAY "INVMNT01 - REOPEN OUTPUT FAILED, STATUS "
052900                 INV-FILE-STATUS
053000         GO TO 7100-EXIT.
053100     PERFORM 7110-BUILD-HEADER-LINE THRU 7110-EXIT.
053200     WRITE INVENTORY-MASTER-RECORD.
053300     PERFORM 7120-WRITE-ONE-VEHICLE-LINE
053400         VARYING WS-INV-SUB FROM 1 BY 1
053500         UNTIL WS-INV-SUB > WS-INV-COUNT.
053550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
053600 7100-EXIT.
053700     EXIT.
053800
053810* HEADER SERIALIZES AS DLR-NAME|DLR-ADDRESS|DLR-PHONE, EACH
053820* FIELD TRIMMED TO ITS TRUE LENGTH BEFORE THE STRING THE SAME
053830* WAY THE VEHICLE LINE FIELDS ARE BELOW - THIS PARAGRAPH RUNS
053840* EVERY TIME 7100 REWRITES THE FILE, REGARDLESS OF WHETHER THE
053845* HEADER ITSELF NEEDED REPAIR, SINCE THE HEADER LINE IS ALWAYS
053848* THE FIRST RECORD OF A FRESHLY REBUILT MASTER.
053900 7110-BUILD-HEADER-LINE.
054000     PERFORM 7111-FIND-NAME-LENGTH THRU 7111-EXIT.
054100     PERFORM 7112-FIND-ADDR-LENGTH THRU 7112-EXIT.
054200     PERFORM 7113-FIND-PHONE-LENGTH THRU 7113-EXIT.
054300     MOVE SPACES TO WS-SPLIT-LINE.
054400     STRING WS-DLR-NAME (1:WS-NAME-LEN)    DELIMITED BY SIZE
054500            "|"                            DELIMITED BY SIZE
054600            WS-DLR-ADDRESS (1:WS-ADDR-LEN)  DELIMITED BY SIZE
054700            "|"                            DELIMITED BY SIZE
054800            WS-DLR-PHONE (1:WS-PHONE-LEN)   DELIMITED BY SIZE
054900            INTO WS-SPLIT-LINE.
055000     MOVE WS-SPLIT-LINE TO INV-LINE-TEXT.
055050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
055100 7110-EXIT.
055200     EXIT.
055250*    MEASURE THE TRUE LENGTH OF A BLANK-PADDED FIELD.
055300 7111-FIND-NAME-LENGTH.
055400     MOVE 30 TO WS-NAME-LEN.
055500     PERFORM 7111-SHRINK-NAME-LEN
055600         UNTIL WS-NAME-LEN = 0
055700         OR WS-DLR-NAME (WS-NAME-LEN:1) NOT = SPACE.
055750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
055800 7111-EXIT.
055900     EXIT.
055950*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
056000 7111-SHRINK-NAME-LEN.
056100     SUBTRACT 1 FROM WS-NAME-LEN.
056150*    MEASURE THE TRUE LENGTH OF A BLANK-PADDED FIELD.
056200 7112-FIND-ADDR-LENGTH.
056300     MOVE 40 TO WS-ADDR-LEN.
056400     PERFORM 7112-SHRINK-ADDR-LEN
056500         UNTIL WS-ADDR-LEN = 0
056600         OR WS-DLR-ADDRESS (WS-ADDR-LEN:1) NOT = SPACE.
056650*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
056700 7112-EXIT.
056800     EXIT.
056850*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
056900 7112-SHRINK-ADDR-LEN.
057000     SUBTRACT 1 FROM WS-ADDR-LEN.
057050*    MEASURE THE TRUE LENGTH OF A BLANK-PADDED FIELD.
057100 7113-FIND-PHONE-LENGTH.
057200     MOVE 15 TO WS-PHONE-LEN.
057300     PERFORM 7113-SHRINK-PHONE-LEN
057400         UNTIL WS-PHONE-LEN = 0
057500         OR WS-DLR-PHONE (WS-PHONE-LEN:1) NOT = SPACE.
057550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
057600 7113-EXIT.
057700     EXIT.
057750*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
057800 7113-SHRINK-PHONE-LEN.
057900     SUBTRACT 1 FROM WS-PHONE-LEN.
058000
058100*-----------------------------------------------------------
058200* SERIALIZATION RULE - VIN|YEAR|MAKE|MODEL|TYPE|COLOR|
058300* ODOMETER|PRICE, PRICE ALWAYS SHOWN WITH TWO DECIMALS.
058400*-----------------------------------------------------------
058500 7120-WRITE-ONE-VEHICLE-LINE.
058600     PERFORM 7130-BUILD-VEHICLE-LINE THRU 7130-EXIT.
058700     WRITE INVENTORY-MASTER-RECORD.
058800
058810* SERIALIZES ONE TABLE ENTRY BACK OUT TO PIPE-DELIMITED TEXT FOR
058820* THE REWRITTEN MASTER - THE MIRROR IMAGE OF 3320'S PARSE.  TEXT
058830* FIELDS ARE RIGHT-TRIMMED OF TRAILING SPACES (7131-7134) AND
058840* NUMERIC FIELDS ARE LEFT-TRIMMED OF LEADING ZEROS (7135-7138)
058845* SO THE OUTPUT LINE MATCHES THE COMPACT LOOK OF A HAND-KEYED
058848* INPUT LINE RATHER THAN CARRYING FULL PIC-WIDTH PADDING.
058900 7130-BUILD-VEHICLE-LINE.
059000     MOVE INV-MAKE (WS-INV-SUB) TO WS-PART-3.
059100     MOVE INV-MODEL (WS-INV-SUB) TO WS-PART-4.
059200     MOVE INV-VEHICLE-TYPE (WS-INV-SUB) TO WS-PART-5.
059300     MOVE INV-COLOR (WS-INV-SUB) TO WS-PART-6.
059400     MOVE 20 TO WS-MAKE-LEN.
059500     PERFORM 7131-SHRINK-MAKE-LEN
059600         UNTIL WS-MAKE-LEN = 0
059700         OR WS-PART-3 (WS-MAKE-LEN:1) NOT = SPACE.
059800     MOVE 20 TO WS-MODEL-LEN.
059900     PERFORM 7132-SHRINK-MODEL-LEN
060000         UNTIL WS-MODEL-LEN = 0
060100         OR WS-PART-4 (WS-MODEL-LEN:1) NOT = SPACE.
060200     MOVE 15 TO WS-TYPE-LEN.
060300     PERFORM 7133-SHRINK-TYPE-LEN
060400         UNTIL WS-TYPE-LEN = 0
060500         OR WS-PART-5 (WS-TYPE-LEN:1) NOT = SPACE.
060600     MOVE 12 TO WS-COLOR-LEN.
060700     PERFORM 7134-SHRINK-COLOR-LEN
060800         UNTIL WS-COLOR-LEN = 0
060900         OR WS-PART-6 (WS-COLOR-LEN:1) NOT = SPACE.
060910*    THE MASTER IS A VARIABLE-WIDTH TEXT FILE, NOT A FIXED-
060920*    WIDTH ZONED LAYOUT, SO VIN/YEAR/ODOMETER/PRICE ARE LEFT-
060930*    TRIMMED OF LEADING ZEROS THE SAME WAY MAKE/MODEL/TYPE/
060940*    COLOR ARE RIGHT-TRIMMED OF TRAILING SPACES ABOVE - ONLY
060950*    THE LAST DIGIT OF EACH FIELD IS PROTECTED FROM BEING
060960*    SHRUNK AWAY, SO A TRUE ZERO STILL PRINTS AS "0".
060970     MOVE INV-VIN (WS-INV-SUB) TO WS-VIN-OUT.
060980     MOVE 1 TO WS-VIN-START.
060990     PERFORM 7135-SHRINK-VIN-START
060995         UNTIL WS-VIN-START = 9
060996         OR WS-VIN-OUT (WS-VIN-START:1) NOT = "0".
061000     MOVE INV-YEAR (WS-INV-SUB) TO WS-YEAR-OUT.
061005     MOVE 1 TO WS-YEAR-START.
061006     PERFORM 7136-SHRINK-YEAR-START
061007         UNTIL WS-YEAR-START = 4
061008         OR WS-YEAR-OUT (WS-YEAR-START:1) NOT = "0".
061009     MOVE INV-ODOMETER (WS-INV-SUB) TO WS-ODOM-OUT.
061010     MOVE 1 TO WS-ODOM-START.
061011     PERFORM 7137-SHRINK-ODOM-START
061012         UNTIL WS-ODOM-START = 7
061013         OR WS-ODOM-OUT (WS-ODOM-START:1) NOT = "0".
061020     MOVE INV-PRICE (WS-INV-SUB) TO WS-PRICE-EDIT-OUT.
061030     MOVE WS-PRICE-EDIT-OUT (1:7) TO WS-PRICE-WHOLE-OUT.
061040     MOVE 1 TO WS-PRICE-WHOLE-START.
061050     PERFORM 7138-SHRINK-PRICE-WHOLE-START
061060         UNTIL WS-PRICE-WHOLE-START = 7
061070         OR WS-PRICE-WHOLE-OUT (WS-PRICE-WHOLE-START:1) NOT = "0".
061090*    EIGHT FIELDS, SEVEN PIPE SEPARATORS, PRICE SPLIT BACK INTO
061095*    WHOLE-DOLLAR AND CENTS PIECES AROUND A LITERAL DECIMAL POINT.
061100     MOVE SPACES TO WS-SPLIT-LINE.
061200     STRING WS-VIN-OUT (WS-VIN-START:)    DELIMITED BY SIZE
061300            "|"                           DELIMITED BY SIZE
061400            WS-YEAR-OUT (WS-YEAR-START:)  DELIMITED BY SIZE
061500            "|"                           DELIMITED BY SIZE
061600            WS-PART-3 (1:WS-MAKE-LEN)     DELIMITED BY SIZE
061700            "|"                           DELIMITED BY SIZE
061800            WS-PART-4 (1:WS-MODEL-LEN)    DELIMITED BY SIZE
061900            "|"                           DELIMITED BY SIZE
062000            WS-PART-5 (1:WS-TYPE-LEN)     DELIMITED BY SIZE
062100            "|"                           DELIMITED BY SIZE
062200            WS-PART-6 (1:WS-COLOR-LEN)    DELIMITED BY SIZE
062300            "|"                           DELIMITED BY SIZE
062400            WS-ODOM-OUT (WS-ODOM-START:)  DELIMITED BY SIZE
062500            "|"                           DELIMITED BY SIZE
062510            WS-PRICE-WHOLE-OUT (WS-PRICE-WHOLE-START:)
062520                                          DELIMITED BY SIZE
062530            "."                           DELIMITED BY SIZE
062540            WS-PRICE-EDIT-OUT (9:2)       DELIMITED BY SIZE
062700            INTO WS-SPLIT-LINE.
062800     MOVE WS-SPLIT-LINE TO INV-LINE-TEXT.
062850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
062900 7130-EXIT.
063000     EXIT.
063050*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
063100 7131-SHRINK-MAKE-LEN.
063200     SUBTRACT 1 FROM WS-MAKE-LEN.
063250*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
063300 7132-SHRINK-MODEL-LEN.
063400     SUBTRACT 1 FROM WS-MODEL-LEN.
063450*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
063500 7133-SHRINK-TYPE-LEN.
063600     SUBTRACT 1 FROM WS-TYPE-LEN.
063650*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
063700 7134-SHRINK-COLOR-LEN.
063800     SUBTRACT 1 FROM WS-COLOR-LEN.
063805*    STEP PAST ONE LEADING ZERO - LOOP CALLER STOPS AT THE FIRST NON-ZERO.
063810 7135-SHRINK-VIN-START.
063820     ADD 1 TO WS-VIN-START.
063825*    STEP PAST ONE LEADING ZERO - LOOP CALLER STOPS AT THE FIRST NON-ZERO.
063830 7136-SHRINK-YEAR-START.
063840     ADD 1 TO WS-YEAR-START.
063845*    STEP PAST ONE LEADING ZERO - LOOP CALLER STOPS AT THE FIRST NON-ZERO.
063850 7137-SHRINK-ODOM-START.
063860     ADD 1 TO WS-ODOM-START.
063865*    STEP PAST ONE LEADING ZERO - LOOP CALLER STOPS AT THE FIRST NON-ZERO.
063870 7138-SHRINK-PRICE-WHOLE-START.
063880     ADD 1 TO WS-PRICE-WHOLE-START.
063900
064000*-----------------------------------------------------------
064100* ADD-ONLY RUN - NO HEADER REPAIR, REMOVE OR CLEAR OCCURRED,
064200* SO ONLY THE NEW LINES ARE APPENDED TO THE MASTER.
064300*-----------------------------------------------------------
064400 7200-APPEND-NEW-VEHICLES.
064500     CLOSE INVENTORY-MASTER.
064600     OPEN EXTEND INVENTORY-MASTER.
064700     IF NOT INV-FILE-OK
064800         DISPLAY "INVMNT01 - REOPEN EXTEND FAILED, STATUS "
064900                 INV-FILE-STATUS
065000         GO TO 7200-EXIT.
065100     PERFORM 7120-WRITE-ONE-VEHICLE-LINE
065200         VARYING WS-INV-SUB FROM WS-ADD-START-SUB BY 1
065300         UNTIL WS-INV-SUB > WS-INV-COUNT.
065350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
065400 7200-EXIT.
065500     EXIT.
065600
065700 8000-CLOSING-PROCEDURE.
065800     CLOSE INVENTORY-MASTER.
065900     CLOSE INV-TRANS-FILE.
065950*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
066000 8000-EXIT.
066100     EXIT.
066200
066300 9000-PROGRAM-DONE.
066400     STOP RUN.
