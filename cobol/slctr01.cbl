000100******************************************************************
000200* SLCTR01 - FILE-CONTROL ENTRY FOR THE CONTRACT REGISTER FILE.
000300******************************************************************
000400     SELECT CONTRACT-REGISTER
000500         ASSIGN TO CTRFILE
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         ACCESS MODE IS SEQUENTIAL
000800         FILE STATUS IS CTR-FILE-STATUS.
