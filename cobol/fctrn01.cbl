000100******************************************************************
000200* FCTRN01 - FD FOR THE CONTRACT ADD TRANSACTION RECORD.
000300******************************************************************
000400 FD  CTR-TRANS-FILE
000500     LABEL RECORDS ARE STANDARD.
000600
000650* ONE TRANSACTION CODE, "S" OR "L" - THERE IS NO SEPARATE
000660* REMOVE/CLEAR ACTION FOR THE CONTRACT REGISTER, IT IS
000670* APPEND-ONLY PER SPEC NON-GOALS.
000700 01  CTR-TRANS-RECORD.
000800     05  CTRT-TRAN-CODE              PIC X(01).
000900         88  CTRT-ADD-SALE                   VALUE "S".
001000         88  CTRT-ADD-LEASE                  VALUE "L".
001100     05  CTRT-TOTAL-PRICE            PIC 9(07)V99.
001200     05  CTRT-MONTHLY-PAYMENT        PIC 9(05)V99.
001300     05  CTRT-PAYMENT-LENGTH         PIC 9(03).
001350* THE FULL VEHICLE DESCRIPTION RIDES ALONG ON THE CONTRACT
001360* TRANSACTION RATHER THAN BEING LOOKED UP FROM THE INVENTORY
001370* MASTER BY VIN - THE TWO SUBSYSTEMS SHARE NO CALL INTERFACE.
001400     05  CTRT-VEHICLE-SOLD.
001500         10  CTRT-VIN                PIC 9(09).
001600         10  CTRT-YEAR               PIC 9(04).
001700         10  CTRT-MAKE               PIC X(20).
001800         10  CTRT-MODEL              PIC X(20).
001900         10  CTRT-VEHICLE-TYPE       PIC X(15).
002000         10  CTRT-COLOR              PIC X(12).
002100         10  CTRT-ODOMETER           PIC 9(07).
002200         10  CTRT-PRICE              PIC 9(07)V99.
002300     05  FILLER                      PIC X(10).
