000100******************************************************************
000200* WSCTR01 - WORKING STORAGE FOR THE CONTRACT REGISTER SUBSYSTEM.
000300* HOLDS THE SALES AND LEASES TABLES - THE "IN-MEMORY REGISTER"
000400* TRANSLATABLE UNIT - SHARED BY CTRBLD01 AND CTRMNT01.
000500******************************************************************
000550* TWO STATUS FIELDS, ONE PER SEQUENTIAL FILE CTRMNT01 OPENS -
000560* THE REGISTER ITSELF (CTR-FILE-STATUS) AND THE ADD-SALE/ADD-
000570* LEASE TRANSACTION INPUT (CTRT-FILE-STATUS).  CTRBLD01 ONLY
000580* EVER TOUCHES THE FIRST ONE, SINCE ITS JOB IS JUST TO OPEN THE
000590* REGISTER OUTPUT AND CLOSE IT AGAIN.
000600 01  WS-CTR-FILE-STATUS-AREA.
000700     05  CTR-FILE-STATUS             PIC X(02) VALUE SPACES.
000800         88  CTR-FILE-OK                     VALUE "00".
000900         88  CTR-FILE-EOF                    VALUE "10".
001000     05  CTRT-FILE-STATUS            PIC X(02) VALUE SPACES.
001100         88  CTRT-FILE-OK                    VALUE "00".
001200         88  CTRT-FILE-EOF                   VALUE "10".
001300     05  FILLER                      PIC X(04).
001400
001450* SALES AND LEASES ARE KEPT AS TWO SEPARATE TABLES, NOT ONE
001460* MIXED TABLE WITH A TYPE FIELD TO SORT OUT LATER, BECAUSE THE
001470* REGISTER'S OWN CTR-CONTRACT-TYPE COLUMN ALREADY TELLS EACH
001480* LINE WHICH TABLE IT BELONGS IN AS IT IS READ - SEE 3210/3220-
001490* STORE-xxx-ENTRY IN CTRMNT01.
001500 01  WS-CTR-TABLE-CONTROLS.
001600     05  WS-SALE-COUNT               PIC S9(05) COMP VALUE +0.
001700     05  WS-LEASE-COUNT              PIC S9(05) COMP VALUE +0.
001800     05  WS-SALE-MAX                 PIC S9(05) COMP VALUE +1000.
001900     05  WS-LEASE-MAX                PIC S9(05) COMP VALUE +1000.
002000     05  WS-CTR-SUB                  PIC S9(05) COMP VALUE +0.
002100     05  WS-CTR-EOF-SW               PIC X(01) VALUE "N".
002200         88  WS-CTR-AT-EOF                   VALUE "Y".
002300     05  WS-CTRT-EOF-SW              PIC X(01) VALUE "N".
002400         88  WS-CTRT-AT-EOF                  VALUE "Y".
002500     05  FILLER                      PIC X(05).
002600
002650* LETS 7000-REWRITE-REGISTER ADD UP "HOW MANY CONTRACTS TOTAL"
002660* WITH ONE PERFORM VARYING OVER THE PAIR INSTEAD OF TWO
002670* SEPARATE ADD STATEMENTS FOR SALE-COUNT AND LEASE-COUNT.
002700 01  WS-CTR-COUNTS-ALT REDEFINES WS-CTR-TABLE-CONTROLS.
002800     05  WS-CTR-COUNT-PAIR OCCURS 2 TIMES PIC S9(05) COMP.
002900     05  FILLER                      PIC X(15).
003000
003050* SALE-ENTRY CARRIES THE VEHICLE FIELDS RIGHT ALONG WITH THE
003060* CONTRACT TERMS - PER SPEC NON-GOALS THIS PROGRAM NEVER
003070* RECALCULATES SALE-TOTAL-PRICE OR SALE-MONTHLY-PAYMENT, IT
003080* JUST STORES WHATEVER THE ADD-SALE TRANSACTION SENT IN.
003100 01  SALES-TABLE.
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  SALE-ENTRY OCCURS 1 TO 1000 TIMES
003400             DEPENDING ON WS-SALE-COUNT
003500             INDEXED BY SALE-IDX.
003600         10  SALE-CONTRACT-TYPE      PIC X(05).
003700         10  SALE-TOTAL-PRICE        PIC 9(07)V99.
003800         10  SALE-MONTHLY-PAYMENT    PIC 9(05)V99.
003900         10  SALE-PAYMENT-LENGTH     PIC 9(03).
004000         10  SALE-VIN                PIC 9(09).
004100         10  SALE-YEAR               PIC 9(04).
004200         10  SALE-MAKE               PIC X(20).
004300         10  SALE-MODEL              PIC X(20).
004400         10  SALE-VEHICLE-TYPE       PIC X(15).
004500         10  SALE-COLOR              PIC X(12).
004600         10  SALE-ODOMETER           PIC 9(07).
004700         10  SALE-PRICE              PIC 9(07)V99.
004800
004850* SAME SHAPE AS SALE-ENTRY ABOVE, FIELD FOR FIELD - KEPT AS ITS
004860* OWN 01-LEVEL RATHER THAN REDEFINING SALES-TABLE SINCE THE TWO
004870* TABLES GROW INDEPENDENTLY (WS-SALE-COUNT VS WS-LEASE-COUNT).
004900 01  LEASES-TABLE.
005000     05  FILLER                      PIC X(01) VALUE SPACE.
005100     05  LEASE-ENTRY OCCURS 1 TO 1000 TIMES
005200             DEPENDING ON WS-LEASE-COUNT
005300             INDEXED BY LEASE-IDX.
005400         10  LEASE-CONTRACT-TYPE     PIC X(05).
005500         10  LEASE-TOTAL-PRICE       PIC 9(07)V99.
005600         10  LEASE-MONTHLY-PAYMENT   PIC 9(05)V99.
005700         10  LEASE-PAYMENT-LENGTH    PIC 9(03).
005800         10  LEASE-VIN               PIC 9(09).
005900         10  LEASE-YEAR              PIC 9(04).
006000         10  LEASE-MAKE              PIC X(20).
006100         10  LEASE-MODEL             PIC X(20).
006200         10  LEASE-VEHICLE-TYPE      PIC X(15).
006300         10  LEASE-COLOR             PIC X(12).
006400         10  LEASE-ODOMETER          PIC 9(07).
006500         10  LEASE-PRICE             PIC 9(07)V99.
006600
006650* PAYMENT-LENGTH AND TOTAL-PRICE ARE UNSTRUNG OFF THE ADD-SALE/
006660* ADD-LEASE TRANSACTION LINE AS TEXT, SO EACH GETS THE SAME
006670* DIGIT-TABLE REDEFINITION USED ELSEWHERE IN THIS SYSTEM FOR
006680* NUMVAL-FREE CHARACTER-BY-CHARACTER CONVERSION.
006700 01  WS-CTR-PAYLEN-WORK              PIC 9(03) VALUE 0.
006800 01  WS-CTR-PAYLEN-DIGITS REDEFINES WS-CTR-PAYLEN-WORK.
006900     05  WS-CTR-PAYLEN-DIGIT OCCURS 3 TIMES PIC 9.
007000
007100 01  WS-CTR-TOTAL-PRICE-WORK         PIC 9(07)V99 VALUE 0.
007200 01  WS-CTR-TOTAL-PRICE-DIGITS REDEFINES WS-CTR-TOTAL-PRICE-WORK.
007300     05  WS-CTR-PRICE-DIGIT OCCURS 9 TIMES PIC 9.
007400
007450* GRAND TOTAL ACROSS BOTH TABLES, PRINTED BY 7000-REWRITE-
007460* REGISTER'S TRAILING COUNT LINE.  WS-CTR-PARSE-SW/88 FOLLOWS
007470* THE SAME Y/N SWITCH IDIOM AS EVERY OTHER VALIDITY FLAG IN
007480* THIS SYSTEM.
007500 01  WS-CTR-TOTAL-CONTRACTS          PIC S9(05) COMP VALUE +0.
007600 01  WS-CTR-PARSE-SW                 PIC X(01) VALUE "N".
007700     88  WS-CTR-LINE-IS-VALID                VALUE "Y".
