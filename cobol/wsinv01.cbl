000100******************************************************************
000200* WSINV01 - WORKING STORAGE FOR THE INVENTORY SUBSYSTEM.
000300* HOLDS THE DEALERSHIP IDENTITY, THE IN-MEMORY INVENTORY LIST
000400* (INVENTORY-TABLE) AND THE PIPE-LINE PARSING WORK AREAS SHARED
000500* BY INVBLD01, INVMNT01 AND INVSRCH01.
000600******************************************************************
000650* ONE STATUS FIELD PER SEQUENTIAL FILE THE INVENTORY PROGRAMS
000660* TOUCH.  INVMNT01 CHECKS INV-FILE-STATUS/TRAN-FILE-STATUS ON
000670* EVERY OPEN; INVSRCH01 ALSO OPENS THE LISTING FILE AND CHECKS
000680* RPT-FILE-STATUS DIRECTLY SINCE THE LISTING FILE HAS NO 88-
000690* LEVELS OF ITS OWN (IT IS ALWAYS OPENED OUTPUT, NEVER READ).
000700 01  WS-FILE-STATUS-AREA.
000800     05  INV-FILE-STATUS             PIC X(02) VALUE SPACES.
000900         88  INV-FILE-OK                     VALUE "00".
001000         88  INV-FILE-EOF                    VALUE "10".
001100     05  TRAN-FILE-STATUS            PIC X(02) VALUE SPACES.
001200         88  TRAN-FILE-OK                    VALUE "00".
001300         88  TRAN-FILE-EOF                   VALUE "10".
001400     05  RPT-FILE-STATUS             PIC X(02) VALUE SPACES.
001500     05  FILLER                      PIC X(04).
001600
001700* SHOP DEFAULT DEALERSHIP IDENTITY.  USED WHEN THE MASTER FILE'S
001800* OWN HEADER LINE CANNOT BE PARSED (SEE HEADER RULE, INVMNT01).
001900 01  DEALERSHIP-DEFAULT-IDENTITY.
002000     05  WS-DEFAULT-DLR-NAME         PIC X(30)
002100         VALUE "CAROLINA AUTO EXCHANGE".
002200     05  WS-DEFAULT-DLR-ADDRESS      PIC X(40)
002300         VALUE "4471 HIGHWAY 21 SOUTH, LUMBERTON NC".
002400     05  WS-DEFAULT-DLR-PHONE        PIC X(15)
002500         VALUE "910-555-0148".
002600     05  FILLER                      PIC X(05).
002700
002800 01  WS-DEFAULT-HEADER-LINE REDEFINES DEALERSHIP-DEFAULT-IDENTITY.
002900     05  FILLER                      PIC X(90).
003000
003100 01  DEALERSHIP-HEADER-WORK.
003200     05  WS-DLR-NAME                 PIC X(30).
003300     05  WS-DLR-ADDRESS              PIC X(40).
003400     05  WS-DLR-PHONE                PIC X(15).
003500     05  FILLER                      PIC X(05).
003600
003700 01  DEALERSHIP-HEADER-LINE REDEFINES DEALERSHIP-HEADER-WORK.
003800     05  FILLER                      PIC X(90).
003900
003950* WS-INV-SUB DOES DOUBLE DUTY AS BOTH THE LOAD-TIME SUBSCRIPT
003960* AND THE REWRITE-TIME SUBSCRIPT - IT IS NEVER NEEDED FOR BOTH
003970* AT ONCE, SO ONE COUNTER SERVES THE WHOLE PROGRAM.  THE Y/N
003980* SWITCH-AND-88 PAIRS BELOW ARE THE SAME IDIOM THE SHOP USES
003990* FOR END-OF-FILE FLAGS IN EVERY PROGRAM IN THIS SYSTEM.
004000 01  INVENTORY-TABLE-CONTROLS.
004100     05  WS-INV-COUNT                PIC S9(05) COMP VALUE +0.
004200     05  WS-INV-MAX                  PIC S9(05) COMP VALUE +2000.
004300     05  WS-INV-SUB                  PIC S9(05) COMP VALUE +0.
004400     05  WS-MATCH-SUB                PIC S9(05) COMP VALUE +0.
004500     05  WS-ADD-START-SUB            PIC S9(05) COMP VALUE +0.
004600     05  WS-HEADER-REWRITE-SW        PIC X(01) VALUE "N".
004700         88  WS-HEADER-NEEDS-REWRITE         VALUE "Y".
004800     05  WS-REWRITE-NEEDED-SW        PIC X(01) VALUE "N".
004900         88  WS-REWRITE-NEEDED               VALUE "Y".
005000     05  WS-ADD-OCCURRED-SW          PIC X(01) VALUE "N".
005100         88  WS-ADD-OCCURRED                 VALUE "Y".
005200     05  WS-MATCH-FOUND-SW           PIC X(01) VALUE "N".
005300         88  WS-MATCH-FOUND                  VALUE "Y".
005400     05  WS-MASTER-EOF-SW            PIC X(01) VALUE "N".
005500         88  WS-MASTER-AT-EOF                VALUE "Y".
005600     05  WS-TRAN-EOF-SW              PIC X(01) VALUE "N".
005700         88  WS-TRAN-AT-EOF                   VALUE "Y".
005800     05  WS-FATAL-ERROR-SW           PIC X(01) VALUE "N".
005900         88  WS-FATAL-ERROR                   VALUE "Y".
006000     05  FILLER                      PIC X(05).
006100
006150* THE IN-MEMORY INVENTORY LIST ITSELF.  LOADED ONCE AT THE TOP
006160* OF EACH PROGRAM FROM INVMSTR, HELD ENTIRELY IN WORKING-STORAGE
006170* FOR THE LIFE OF THE RUN, AND (IN INVMNT01 ONLY) REWRITTEN BACK
006180* OUT AFTER TRANSACTIONS ARE APPLIED.  2000 ENTRIES IS THE SHOP'S
006190* CHOSEN CEILING - PAST THAT THE MASTER MUST BE SPLIT.
006200 01  INVENTORY-TABLE.
006300     05  FILLER                      PIC X(01) VALUE SPACE.
006400     05  INV-ENTRY OCCURS 1 TO 2000 TIMES
006500             DEPENDING ON WS-INV-COUNT
006600             INDEXED BY INV-IDX.
006700         10  INV-VIN                 PIC 9(09).
006800         10  INV-YEAR                PIC 9(04).
006900         10  INV-MAKE                PIC X(20).
007000         10  INV-MODEL               PIC X(20).
007100         10  INV-VEHICLE-TYPE        PIC X(15).
007200         10  INV-COLOR               PIC X(12).
007300         10  INV-ODOMETER            PIC 9(07).
007400         10  INV-PRICE               PIC 9(07)V99.
007500
007600* PIPE-LINE PARSE / VALIDATE WORK AREAS.
007610* EIGHT RECEIVING FIELDS WOULD MATCH THE EIGHT INVMSTR COLUMNS
007620* EXACTLY, BUT A NINTH IS CARRIED HERE ON PURPOSE - IF THE INPUT
007630* LINE HAS AN EXTRA "|" SOMEWHERE, THE OVERFLOW SPILLS INTO
007640* WS-PART-9 AND WS-FIELD-COUNT COMES BACK 9 INSTEAD OF 8, WHICH
007650* IS HOW A MALFORMED LINE GETS CAUGHT WITHOUT A SEPARATE COUNT-
007660* THE-DELIMITERS PASS.  SEE 3320-VALIDATE-VEHICLE-LINE.
007700 01  INV-LINE-PARSE-AREAS.
007800     05  WS-SPLIT-LINE               PIC X(160).
007900     05  WS-FIELD-COUNT              PIC S9(03) COMP VALUE +0.
008000     05  WS-PART-1                   PIC X(40).
008100     05  WS-PART-2                   PIC X(40).
008200     05  WS-PART-3                   PIC X(40).
008300     05  WS-PART-4                   PIC X(40).
008400     05  WS-PART-5                   PIC X(40).
008500     05  WS-PART-6                   PIC X(40).
008600     05  WS-PART-7                   PIC X(40).
008700     05  WS-PART-8                   PIC X(40).
008800     05  WS-PART-9                   PIC X(40).
008850* THE COMPILER HAS NO NUMVAL FUNCTION, SO EVERY NUMERIC FIELD
008860* UNSTRUNG OUT OF THE PIPE-LINE (VIN/YEAR/ODOMETER/PRICE) IS
008870* CONVERTED ONE DIGIT AT A TIME - MOVE THE CHARACTER, MULTIPLY
008880* THE ACCUMULATOR BY 10, ADD THE DIGIT, REPEAT FOR THE LENGTH
008890* OF THE FIELD.  THE -LEN COUNTERS BELOW HOLD HOW MANY
008895* CHARACTERS OF EACH UNSTRUNG FIELD ARE SIGNIFICANT.
008900     05  WS-VIN-LEN                  PIC S9(02) COMP VALUE +0.
009000     05  WS-YEAR-LEN                 PIC S9(02) COMP VALUE +0.
009100     05  WS-ODOM-LEN                 PIC S9(02) COMP VALUE +0.
009200     05  WS-PRICE-LEN                PIC S9(02) COMP VALUE +0.
009300     05  WS-PRICE-WHOLE-LEN          PIC S9(02) COMP VALUE +0.
009400     05  WS-PRICE-FRAC-LEN           PIC S9(02) COMP VALUE +0.
009500     05  WS-PRICE-DOT-POS            PIC S9(02) COMP VALUE +0.
009600     05  WS-ONE-DIGIT                PIC 9(01) VALUE 0.
009700     05  WS-LINE-VALID-SW            PIC X(01) VALUE "N".
009800         88  WS-LINE-IS-VALID                VALUE "Y".
009850* THE PRICE FIELD IS SPLIT ON ITS DECIMAL POINT (WS-PRICE-DOT-
009860* POS) INTO A WHOLE-DOLLAR TEXT PIECE AND A FRACTION TEXT PIECE
009870* BEFORE EITHER ONE IS DIGIT-ACCUMULATED.  WS-PRICE-BUILD-FRAC
009880* IS CARRIED TO THREE DIGITS (NOT TWO) SO THE THIRD DIGIT CAN
009890* DRIVE HALF-UP ROUNDING IN 3328-BUILD-PRICE-VALUE BEFORE IT IS
009895* DROPPED FROM THE FINAL PACKED VALUE.
009900     05  WS-PRICE-WHOLE-TEXT         PIC X(07) VALUE SPACES.
010000     05  WS-PRICE-FRAC-TEXT          PIC X(06) VALUE SPACES.
010100     05  WS-PRICE-ROUND-DIGIT        PIC X(01) VALUE SPACE.
010200     05  WS-PRICE-BUILD-WHOLE        PIC 9(07) VALUE 0.
010300     05  WS-PRICE-BUILD-FRAC         PIC 9(03) VALUE 0.
010400     05  WS-PRICE-BUILD-VALUE        PIC 9(07)V99 VALUE 0.
010500     05  WS-YEAR-BUILD-VALUE         PIC 9(04) VALUE 0.
010600     05  WS-ODOM-BUILD-VALUE         PIC 9(07) VALUE 0.
010700     05  WS-MATCH-ALL-SW             PIC X(01) VALUE "N".
010800         88  WS-MATCH-ALL-CRITERIA           VALUE "Y".
010900     05  FILLER                      PIC X(05).
011000
011100* SCRATCH ACCUMULATOR FOR DIGIT-BY-DIGIT NUMERIC CONVERSION.
011200* REDEFINED AS A DIGIT TABLE FOR THE UPSI-0 TRACE DISPLAY IN
011300* 1000-LOAD-INVENTORY-MASTER (SEE INVMNT01).
011400 01  WS-VIN-WORK-AREA                PIC 9(09) VALUE 0.
011500 01  WS-VIN-DIGIT-TABLE REDEFINES WS-VIN-WORK-AREA.
011600     05  WS-VIN-DIGIT OCCURS 9 TIMES PIC 9.
011700
011800* CASE-INSENSITIVE "CONTAINS" WORK AREA - USED BY INVSRCH01
011900* FOR THE MAKE/MODEL/COLOR/TYPE FILTER RULES.
011910* BOTH SOURCE AND QUERY ARE UPPERCASED BY INSPECT ... CONVERTING
011920* BEFORE THEY LAND HERE, SO THE SEARCH ITSELF IS A PLAIN
011930* CHARACTER-BY-CHARACTER SLIDE OF THE QUERY ACROSS THE SOURCE -
011940* WS-CONTAINS-LIMIT IS THE LAST STARTING POSITION WORTH TRYING
011950* (SOURCE LENGTH MINUS QUERY LENGTH, PLUS ONE) SO THE SCAN NEVER
011960* RUNS THE QUERY PAST THE END OF THE SOURCE FIELD.
012000 01  WS-CONTAINS-WORK-AREA.
012100     05  WS-CONTAINS-SOURCE          PIC X(20) VALUE SPACES.
012200     05  WS-CONTAINS-QUERY           PIC X(20) VALUE SPACES.
012300     05  WS-CONTAINS-SRC-LEN         PIC S9(02) COMP VALUE +0.
012400     05  WS-CONTAINS-QRY-LEN         PIC S9(02) COMP VALUE +0.
012500     05  WS-CONTAINS-SUB             PIC S9(02) COMP VALUE +0.
012600     05  WS-CONTAINS-LIMIT           PIC S9(02) COMP VALUE +0.
012700     05  WS-CONTAINS-RESULT-SW       PIC X(01) VALUE "N".
012800         88  WS-CONTAINS-MATCH               VALUE "Y".
012900     05  FILLER                      PIC X(05).
