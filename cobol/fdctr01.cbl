000100******************************************************************
000200* FDCTR01 - FD FOR THE CONTRACT REGISTER FILE.
000300* ONE RECORD PER SALE OR LEASE CONTRACT.  NO CALCULATION LOGIC
000400* IS CARRIED HERE - FIELDS ARE STORED AS THEY ARRIVE ON THE
000500* ADD-CONTRACT TRANSACTION.  SEE CTRMNT01.
000600******************************************************************
000700 FD  CONTRACT-REGISTER
000800     LABEL RECORDS ARE STANDARD.
000900
000950* CTR-CONTRACT-TYPE DOUBLES AS BOTH A DATA FIELD AND THE KEY
000960* 3200-STORE-CONTRACT-ENTRY (CTRMNT01) TESTS TO DECIDE WHICH
000970* IN-MEMORY TABLE (SALES-TABLE OR LEASES-TABLE) A LOADED LINE
000980* BELONGS IN - "SALE " CARRIES A TRAILING SPACE TO PAD OUT TO
000990* FIVE CHARACTERS, "LEASE" ALREADY FILLS THE FIELD.
001000 01  CONTRACT-REGISTER-RECORD.
001100     05  CTR-CONTRACT-TYPE           PIC X(05).
001200         88  CTR-IS-SALE                     VALUE "SALE ".
001300         88  CTR-IS-LEASE                    VALUE "LEASE".
001400     05  CTR-TOTAL-PRICE             PIC 9(07)V99.
001500     05  CTR-MONTHLY-PAYMENT         PIC 9(05)V99.
001600     05  CTR-PAYMENT-LENGTH          PIC 9(03).
001700     05  CTR-VEHICLE-SOLD.
001800         10  CTR-VIN                 PIC 9(09).
001900         10  CTR-YEAR                PIC 9(04).
002000         10  CTR-MAKE                PIC X(20).
002100         10  CTR-MODEL               PIC X(20).
002200         10  CTR-VEHICLE-TYPE        PIC X(15).
002300         10  CTR-COLOR               PIC X(12).
002400         10  CTR-ODOMETER            PIC 9(07).
002500         10  CTR-PRICE               PIC 9(07)V99.
002600     05  FILLER                      PIC X(10).
