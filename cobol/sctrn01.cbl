000100******************************************************************
000200* SCTRN01 - FILE-CONTROL ENTRY FOR THE CONTRACT ADD TRANSACTION
000300* INPUT FILE (ADD-SALE / ADD-LEASE REQUESTS).
000400******************************************************************
000500     SELECT CTR-TRANS-FILE
000600         ASSIGN TO CTRTRAN
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS CTRT-FILE-STATUS.
