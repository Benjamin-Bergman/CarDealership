000100******************************************************************
000200* FDRPT01 - FD FOR THE INVENTORY LISTING REPORT.
000300******************************************************************
000400 FD  INV-LISTING-FILE
000500     LABEL RECORDS ARE STANDARD.
000600
000700 01  INV-LISTING-LINE.
000800     05  LISTING-TEXT                PIC X(131).
000900     05  FILLER                      PIC X(001).
