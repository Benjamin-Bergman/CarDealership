000100******************************************************************
000200* SLINV01 - FILE-CONTROL ENTRY FOR THE INVENTORY MASTER FILE.
000300* COPY INTO FILE-CONTROL IN ANY PROGRAM THAT OPENS THE MASTER.
000400******************************************************************
000500     SELECT INVENTORY-MASTER
000600         ASSIGN TO INVMSTR
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS INV-FILE-STATUS.
