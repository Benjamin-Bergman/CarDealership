000100******************************************************************
000200* PROGRAM:  CTRBLD01
000300* SYSTEM:   VEHICLE INVENTORY MAINTENANCE (VIM)
000400* PURPOSE:  ONE-TIME BUILD OF AN EMPTY CONTRACT REGISTER FILE.
000500*           RUN ONCE WHEN A LOT IS SET UP OR WHEN THE REGISTER
000600*           MUST BE REBUILT FROM SCRATCH.  THE REGISTER CARRIES
000700*           NO HEADER LINE - AN EMPTY FILE IS A VALID REGISTER.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    CTRBLD01.
001100 AUTHOR.        D P STONE.
001200 INSTALLATION.  CAROLINA AUTO EXCHANGE - DATA PROCESSING.
001300 DATE-WRITTEN.  04/02/91.
001400 DATE-COMPILED.
001500 SECURITY.      NON-CONFIDENTIAL.
001600******************************************************************
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* DATE      BY   REQUEST    DESCRIPTION
002000* --------  ---  ---------  ------------------------------------
002100* 04/02/91  DPS  DP-0705    ORIGINAL PROGRAM - BUILDS AN EMPTY
002200*                           CONTRACT REGISTER, SALES AND LEASES
002300*                           SIDE BY SIDE ON ONE FILE.
002400* 11/09/92  RLH  DP-0951    ADDED FILE STATUS CHECK AFTER OPEN,
002500*                           MATCHING INVBLD01/INVMNT01.
002600* 01/26/99  MTJ  Y2K-0083   YEAR 2000 REVIEW - NO DATE FIELDS IN
002700*                           THIS PROGRAM, NO CHANGE REQUIRED.
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-370.
003200 OBJECT-COMPUTER.  IBM-370.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003600     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
003700     UPSI-0 ON STATUS IS CTRBLD-TEST-SWITCH-ON
003800            OFF STATUS IS CTRBLD-TEST-SWITCH-OFF.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "slctr01.cbl".
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800     COPY "fdctr01.cbl".
004900
005000 WORKING-STORAGE SECTION.
005100
005200     COPY "wsctr01.cbl".
005300
005400 PROCEDURE DIVISION.
005500
005520* UNLIKE INVBLD01, THIS PROGRAM WRITES NO RECORDS AT ALL - AN
005530* OPEN OUTPUT FOLLOWED IMMEDIATELY BY A CLOSE IS ENOUGH TO GIVE
005540* THE OPERATING SYSTEM A ZERO-RECORD DATASET, WHICH CTRMNT01
005550* TREATS AS A VALID EMPTY REGISTER (NO HEADER LINE CONVENTION
005560* HERE THE WAY THE INVENTORY MASTER HAS ONE).
005600 1000-PROGRAM-BEGIN.
005700     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
005800     PERFORM 8000-CLOSING-PROCEDURE THRU 8000-EXIT.
005900     GO TO 9000-PROGRAM-DONE.
006000
006050* THE UPSI-0 TEST SWITCH IS THE SAME OPERATOR-SET JCL SWITCH USED
006060* ACROSS THIS SYSTEM FOR AN OPTIONAL TRACE DISPLAY - LEFT OFF FOR
006070* A NORMAL PRODUCTION RUN, TURNED ON ONLY WHEN DP IS DIAGNOSING A
006080* SETUP PROBLEM AT A NEW LOT.
006100 2000-OPENING-PROCEDURE.
006200     OPEN OUTPUT CONTRACT-REGISTER.
006300     IF NOT CTR-FILE-OK
006400         DISPLAY "CTRBLD01 - OPEN OUTPUT FAILED, STATUS "
006500                 CTR-FILE-STATUS
006600         GO TO 9000-PROGRAM-DONE.
006700     IF CTRBLD-TEST-SWITCH-ON
006800         DISPLAY "CTRBLD01 TRACE - EMPTY REGISTER OPENED".
006850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
006900 2000-EXIT.
007000     EXIT.
007100
007200 8000-CLOSING-PROCEDURE.
007300     CLOSE CONTRACT-REGISTER.
007350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
007400 8000-EXIT.
007500     EXIT.
007600
007700 9000-PROGRAM-DONE.
007800     STOP RUN.
