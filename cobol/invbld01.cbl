000100******************************************************************
000200* PROGRAM:  INVBLD01
000300* SYSTEM:   VEHICLE INVENTORY MAINTENANCE (VIM)
000400* PURPOSE:  ONE-TIME BUILD OF AN EMPTY INVENTORY MASTER FILE
000500*           WITH A PROPER DEALERSHIP HEADER LINE.  RUN ONCE WHEN
000600*           A LOT IS SET UP OR WHEN THE MASTER MUST BE REBUILT
000700*           FROM SCRATCH.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.    INVBLD01.
001100 AUTHOR.        R L HUTCHENS.
001200 INSTALLATION.  CAROLINA AUTO EXCHANGE - DATA PROCESSING.
001300 DATE-WRITTEN.  03/14/88.
001400 DATE-COMPILED.
001500 SECURITY.      NON-CONFIDENTIAL.
001600******************************************************************
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900* DATE      BY   REQUEST    DESCRIPTION
002000* --------  ---  ---------  ------------------------------------
002100* 03/14/88  RLH  DP-0442    ORIGINAL PROGRAM - BUILDS AN EMPTY
002200*                           INVENTORY MASTER WITH DEFAULT HEADER.
002300* 11/09/92  RLH  DP-0951    ADDED FILE STATUS CHECK AFTER OPEN SO
002400*                           OPERATOR SEES A CLEAN MESSAGE WHEN
002500*                           THE MASTER ALREADY EXISTS ON DASD.
002600* 08/02/95  MTJ  DP-1204    CHANGED DEFAULT HEADER TO REFLECT THE
002700*                           NEW LUMBERTON LOT ADDRESS.
002800* 01/26/99  MTJ  Y2K-0083   YEAR 2000 REVIEW - NO DATE FIELDS IN
002900*                           THIS PROGRAM, NO CHANGE REQUIRED.
003000* 06/30/03  KDW  DP-1622    RESTATED HEADER LINE BUILD TO USE THE
003100*                           TRIMMED-FIELD STRING LOGIC SHARED
003200*                           WITH INVMNT01, INSTEAD OF PADDING
003300*                           EVERY FIELD OUT TO ITS FULL WIDTH.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004200     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004300     UPSI-0 ON STATUS IS INVBLD-TEST-SWITCH-ON
004400            OFF STATUS IS INVBLD-TEST-SWITCH-OFF.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "slinv01.cbl".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400     COPY "fdinv01.cbl".
005500
005600 WORKING-STORAGE SECTION.
005700
005800     COPY "wsinv01.cbl".
005900
005940* THESE THREE COUNTERS HOLD THE TRUE (NON-BLANK) LENGTH OF EACH
005950* DEFAULT DEALERSHIP FIELD ONCE 3100/3200/3300 HAVE COUNTED DOWN
005960* FROM THE FIELD'S MAXIMUM WIDTH - THE STRING IN 3000 THEN USES
005970* THEM AS REFERENCE-MODIFICATION LENGTHS SO THE HEADER LINE
005980* CARRIES NO TRAILING PAD, THE SAME TRIMMED-FIELD APPROACH
005990* INVMNT01 USES WHEN IT REWRITES THE HEADER.
006000 77   WS-NAME-LEN                    PIC S9(02) COMP VALUE +0.
006100 77   WS-ADDR-LEN                    PIC S9(02) COMP VALUE +0.
006200 77   WS-PHONE-LEN                   PIC S9(02) COMP VALUE +0.
006300
006400 PROCEDURE DIVISION.
006500
006520* INVBLD01 DOES NOT READ ANY TRANSACTION FILE - IT SIMPLY OPENS A
006530* NEW MASTER FOR OUTPUT AND WRITES ONE HEADER RECORD, GIVING
006540* INVMNT01/INVSRCH01 A VALID (EMPTY) MASTER TO LOAD ON THEIR
006550* NEXT RUN.  OPERATORS RUN THIS ONCE PER NEW LOT, NEVER ON A
006560* SCHEDULE.
006600 1000-PROGRAM-BEGIN.
006700     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
006800     PERFORM 3000-BUILD-EMPTY-MASTER THRU 3000-EXIT.
006900     PERFORM 8000-CLOSING-PROCEDURE THRU 8000-EXIT.
007000     GO TO 9000-PROGRAM-DONE.
007100
007200 2000-OPENING-PROCEDURE.
007300     OPEN OUTPUT INVENTORY-MASTER.
007400     IF NOT INV-FILE-OK
007500         DISPLAY "INVBLD01 - OPEN OUTPUT FAILED, STATUS "
007600                 INV-FILE-STATUS
007700         GO TO 9000-PROGRAM-DONE.
007750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
007800 2000-EXIT.
007900     EXIT.
008000
008100*-----------------------------------------------------------
008200* BUILD THE DEALERSHIP HEADER FROM THE SHOP'S DEFAULT
008300* IDENTITY AND WRITE IT AS LINE 1 OF THE NEW MASTER.
008400*-----------------------------------------------------------
008500 3000-BUILD-EMPTY-MASTER.
008600     MOVE WS-DEFAULT-DLR-NAME TO WS-DLR-NAME.
008700     MOVE WS-DEFAULT-DLR-ADDRESS TO WS-DLR-ADDRESS.
008800     MOVE WS-DEFAULT-DLR-PHONE TO WS-DLR-PHONE.
008900     PERFORM 3100-FIND-NAME-LENGTH THRU 3100-EXIT.
009000     PERFORM 3200-FIND-ADDR-LENGTH THRU 3200-EXIT.
009100     PERFORM 3300-FIND-PHONE-LENGTH THRU 3300-EXIT.
009200     MOVE SPACES TO WS-SPLIT-LINE.
009300     STRING WS-DLR-NAME (1:WS-NAME-LEN)    DELIMITED BY SIZE
009400            "|"                            DELIMITED BY SIZE
009500            WS-DLR-ADDRESS (1:WS-ADDR-LEN)  DELIMITED BY SIZE
009600            "|"                            DELIMITED BY SIZE
009700            WS-DLR-PHONE (1:WS-PHONE-LEN)   DELIMITED BY SIZE
009800            INTO WS-SPLIT-LINE.
009900     MOVE WS-SPLIT-LINE TO INV-LINE-TEXT.
010000     WRITE INVENTORY-MASTER-RECORD.
010100     IF INVBLD-TEST-SWITCH-ON
010200         DISPLAY "INVBLD01 TRACE - HEADER LINE: " WS-SPLIT-LINE.
010250*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
010300 3000-EXIT.
010400     EXIT.
010500
010600 3100-FIND-NAME-LENGTH.
010700     MOVE 30 TO WS-NAME-LEN.
010800     PERFORM 3110-SHRINK-NAME-LEN
010900         UNTIL WS-NAME-LEN = 0
011000         OR WS-DLR-NAME (WS-NAME-LEN:1) NOT = SPACE.
011050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
011100 3100-EXIT.
011200     EXIT.
011225*    THE LENGTH COUNTER STARTS AT THE FIELD'S MAXIMUM WIDTH AND
011250*    COUNTS DOWN ONE POSITION PER CALL UNTIL THE CALLER'S UNTIL
011275*    TEST FINDS A NON-BLANK BYTE - THAT IS THE FIELD'S TRUE LENGTH.
011300 3110-SHRINK-NAME-LEN.
011400     SUBTRACT 1 FROM WS-NAME-LEN.
011500
011600 3200-FIND-ADDR-LENGTH.
011700     MOVE 40 TO WS-ADDR-LEN.
011800     PERFORM 3210-SHRINK-ADDR-LEN
011900         UNTIL WS-ADDR-LEN = 0
012000         OR WS-DLR-ADDRESS (WS-ADDR-LEN:1) NOT = SPACE.
012050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
012100 3200-EXIT.
012200     EXIT.
012225*    THE LENGTH COUNTER STARTS AT THE FIELD'S MAXIMUM WIDTH AND
012250*    COUNTS DOWN ONE POSITION PER CALL UNTIL THE CALLER'S UNTIL
012275*    TEST FINDS A NON-BLANK BYTE - THAT IS THE FIELD'S TRUE LENGTH.
012300 3210-SHRINK-ADDR-LEN.
012400     SUBTRACT 1 FROM WS-ADDR-LEN.
012500
012600 3300-FIND-PHONE-LENGTH.
012700     MOVE 15 TO WS-PHONE-LEN.
012800     PERFORM 3310-SHRINK-PHONE-LEN
012900         UNTIL WS-PHONE-LEN = 0
013000         OR WS-DLR-PHONE (WS-PHONE-LEN:1) NOT = SPACE.
013050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
013100 3300-EXIT.
013200     EXIT.
013225*    THE LENGTH COUNTER STARTS AT THE FIELD'S MAXIMUM WIDTH AND
013250*    COUNTS DOWN ONE POSITION PER CALL UNTIL THE CALLER'S UNTIL
013275*    TEST FINDS A NON-BLANK BYTE - THAT IS THE FIELD'S TRUE LENGTH.
013300 3310-SHRINK-PHONE-LEN.
013400     SUBTRACT 1 FROM WS-PHONE-LEN.
013500
013600 8000-CLOSING-PROCEDURE.
013700     CLOSE INVENTORY-MASTER.
013750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
013800 8000-EXIT.
013900     EXIT.
014000
014100 9000-PROGRAM-DONE.
014200     STOP RUN.
