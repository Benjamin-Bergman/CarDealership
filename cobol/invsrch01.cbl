000100******************************************************************
000200* PROGRAM:  INVSRCH01
000300* SYSTEM:   VEHICLE INVENTORY MAINTENANCE (VIM)
000400* PURPOSE:  READ-ONLY INVENTORY SEARCH AND LISTING RUN.  LOADS
000500*           THE MASTER THE SAME WAY INVMNT01 DOES, THEN ANSWERS
000600*           SEARCH-QUERY AND LIST-ALL TRANSACTIONS AGAINST THE
000700*           TEN FILTER CRITERIA, WRITING A PRINT-STYLE LISTING.
000800*           NEVER UPDATES THE MASTER.
000900*
001000*           NOTE - THE LOAD LOGIC BELOW IS DELIBERATELY THE SAME
001100*           AS INVMNT01'S.  THIS SHOP DOES NOT CALL SUBPROGRAMS
001200*           BETWEEN THE INVENTORY PROGRAMS, SO EACH ONE CARRIES
001300*           ITS OWN COPY.
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    INVSRCH01.
001700 AUTHOR.        D P STONE.
001800 INSTALLATION.  CAROLINA AUTO EXCHANGE - DATA PROCESSING.
001900 DATE-WRITTEN.  07/05/90.
002000 DATE-COMPILED.
002100 SECURITY.      NON-CONFIDENTIAL.
002200******************************************************************
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* DATE      BY   REQUEST    DESCRIPTION
002600* --------  ---  ---------  ------------------------------------
002700* 07/05/90  DPS  DP-0560    ORIGINAL PROGRAM - LIST-ALL REPORT
002800*                           ONLY, NO SEARCH CRITERIA YET.
002900* 02/18/93  DPS  DP-1005    ADDED THE TEN-CRITERIA SEARCH QUERY
003000*                           (PRICE/YEAR/ODOMETER RANGES, MAKE,
003100*                           MODEL, COLOR, TYPE CONTAINS RULES).
003200* 11/09/92  RLH  DP-0951    ALIGNED FILE STATUS CHECKS AFTER
003300*                           OPEN WITH INVMNT01/INVBLD01.
003400* 08/02/95  MTJ  DP-1204    NEW DEFAULT DEALERSHIP IDENTITY FOR
003500*                           THE LUMBERTON LOT (SEE WSINV01).
003600* 01/26/99  MTJ  Y2K-0083   YEAR 2000 REVIEW - INVENTORY-YEAR IS
003700*                           A 4-DIGIT MODEL YEAR, NOT A CALENDAR
003800*                           DATE FIELD.  NO CHANGE REQUIRED.
003900* 06/30/03  KDW  DP-1622    RESTATED HEADER/LINE VALIDATION TO
004000*                           MATCH THE TRIMMED-FIELD LOGIC NOW
004100*                           SHARED WITH INVBLD01 AND INVMNT01.
004200* 02/11/05  KDW  DP-1789    ADDED PAGE BREAK AT 50 DETAIL LINES
004300*                           AND THE TRAILING VEHICLE COUNT LINE.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
005200     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
005300     UPSI-0 ON STATUS IS INVSRCH-TEST-SWITCH-ON
005400            OFF STATUS IS INVSRCH-TEST-SWITCH-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     COPY "slinv01.cbl".
006000     COPY "sltran01.cbl".
006100     COPY "slrpt01.cbl".
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600     COPY "fdinv01.cbl".
006700     COPY "fdtran01.cbl".
006800     COPY "fdrpt01.cbl".
006900
007000 WORKING-STORAGE SECTION.
007100
007200     COPY "wsinv01.cbl".
007300     COPY "wsrpt01.cbl".
007400
007500 77   WS-VIN-LEN2                    PIC S9(02) COMP VALUE +0.
007600
007700 PROCEDURE DIVISION.
007800
007810*-----------------------------------------------------------
007820* MAINLINE - LOAD THE MASTER, THEN ANSWER EVERY QUERY IN THE
007830* TRANSACTION FILE AGAINST IT.  THE LISTING FILE IS OPENED
007840* AND ITS FIRST PAGE HEADER WRITTEN BEFORE ANY QUERY RUNS SO
007850* A RUN WITH ZERO MATCHING VEHICLES STILL PRODUCES A PAGE.
007860*-----------------------------------------------------------
007900 1000-PROGRAM-BEGIN.
008000     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
008100     PERFORM 3000-LOAD-INVENTORY-MASTER THRU 3000-EXIT.
008200     IF NOT WS-FATAL-ERROR
008300         PERFORM 4000-START-NEW-PAGE THRU 4000-EXIT
008400         PERFORM 5000-PROCESS-QUERIES THRU 5000-EXIT
008500         PERFORM 4900-END-LAST-PAGE THRU 4900-EXIT.
008600     PERFORM 8000-CLOSING-PROCEDURE THRU 8000-EXIT.
008700     GO TO 9000-PROGRAM-DONE.
008800
008810*    THREE FILES THIS TIME, NOT TWO - THE LISTING FILE JOINS
008820*    THE MASTER AND TRANSACTION FILE SINCE THIS RUN WRITES A
008830*    REPORT INSTEAD OF UPDATING THE MASTER.
008900 2000-OPENING-PROCEDURE.
009000     OPEN INPUT INVENTORY-MASTER.
009100     IF NOT INV-FILE-OK
009200         DISPLAY "INVSRCH01 - OPEN INPUT MASTER FAILED, STATUS "
009300                 INV-FILE-STATUS
009400         GO TO 9000-PROGRAM-DONE.
009500     OPEN INPUT INV-TRANS-FILE.
009600     IF NOT TRAN-FILE-OK
009700         DISPLAY "INVSRCH01 - OPEN INPUT TRANSACTIONS FAILED, "
009800                 "STATUS " TRAN-FILE-STATUS
009900         CLOSE INVENTORY-MASTER
010000         GO TO 9000-PROGRAM-DONE.
010100     OPEN OUTPUT INV-LISTING-FILE.
010200     IF RPT-FILE-STATUS NOT = "00"
010300         DISPLAY "INVSRCH01 - OPEN OUTPUT LISTING FAILED, "
010400                 "STATUS " RPT-FILE-STATUS
010500         CLOSE INVENTORY-MASTER
010600         CLOSE INV-TRANS-FILE
010700         GO TO 9000-PROGRAM-DONE.
010750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
010800 2000-EXIT.
010900     EXIT.
011000
011100*-----------------------------------------------------------
011200* LOAD THE MASTER - IDENTICAL RULES TO INVMNT01.  SEE THAT
011300* PROGRAM'S COMMENTS FOR THE FULL RATIONALE OF EACH CHECK.
011400*-----------------------------------------------------------
011500 3000-LOAD-INVENTORY-MASTER.
011600     PERFORM 3100-READ-HEADER-LINE THRU 3100-EXIT.
011700     IF NOT WS-FATAL-ERROR
011800         PERFORM 3300-READ-VEHICLE-LINES THRU 3300-EXIT.
011850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
011900 3000-EXIT.
012000     EXIT.
012100
012150*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
012200 3100-READ-HEADER-LINE.
012300     READ INVENTORY-MASTER
012400         AT END
012500             SET WS-MASTER-AT-EOF TO TRUE.
012600     IF WS-MASTER-AT-EOF
012700         DISPLAY "INVSRCH01 - BAD FILE HEADER, MASTER FILE IS "
012800                 "EMPTY"
012900         SET WS-FATAL-ERROR TO TRUE
013000     ELSE
013100         PERFORM 3200-VALIDATE-HEADER THRU 3200-EXIT.
013150*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
013200 3100-EXIT.
013300     EXIT.
013400
013450*    APPLY THE FIELD-LEVEL EDIT RULES BEFORE THE RECORD IS TRUSTED.
013500 3200-VALIDATE-HEADER.
013600     MOVE INV-LINE-TEXT TO WS-SPLIT-LINE.
013700     MOVE SPACES TO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4.
013800     MOVE 0 TO WS-FIELD-COUNT.
013900     UNSTRING WS-SPLIT-LINE DELIMITED BY "|"
014000         INTO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4
014100         TALLYING IN WS-FIELD-COUNT.
014200     IF WS-FIELD-COUNT = 3
014300         MOVE WS-PART-1 TO WS-DLR-NAME
014400         MOVE WS-PART-2 TO WS-DLR-ADDRESS
014500         MOVE WS-PART-3 TO WS-DLR-PHONE
014600     ELSE
014700         IF WS-DEFAULT-DLR-NAME NOT = SPACES
014800            AND WS-DEFAULT-DLR-ADDRESS NOT = SPACES
014900            AND WS-DEFAULT-DLR-PHONE NOT = SPACES
015000             MOVE WS-DEFAULT-DLR-NAME TO WS-DLR-NAME
015100             MOVE WS-DEFAULT-DLR-ADDRESS TO WS-DLR-ADDRESS
015200             MOVE WS-DEFAULT-DLR-PHONE TO WS-DLR-PHONE
015300         ELSE
015400             DISPLAY "INVSRCH01 - BAD FILE HEADER, THE MASTER "
015500                     "HEADER LINE DOES NOT SPLIT INTO 3 PARTS "
015600                     "AND NO DEFAULT DEALERSHIP IDENTITY IS ON "
015700                     "FILE"
015800             SET WS-FATAL-ERROR TO TRUE.
015850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
015900 3200-EXIT.
016000     EXIT.
016100
016150*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
016200 3300-READ-VEHICLE-LINES.
016300     PERFORM 3310-READ-ONE-VEHICLE-LINE THRU 3310-EXIT
016400         UNTIL WS-MASTER-AT-EOF.
016450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
016500 3300-EXIT.
016600     EXIT.
016700
016750*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
016800 3310-READ-ONE-VEHICLE-LINE.
016900     READ INVENTORY-MASTER
017000         AT END
017100             SET WS-MASTER-AT-EOF TO TRUE.
017200     IF NOT WS-MASTER-AT-EOF
017300         PERFORM 3320-VALIDATE-VEHICLE-LINE THRU 3320-EXIT.
017350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
017400 3310-EXIT.
017500     EXIT.
017600
017610* NINE RECEIVING FIELDS FOR AN EIGHT-COLUMN RECORD, ON PURPOSE -
017615* A CLEAN LINE UNSTRINGS INTO EXACTLY EIGHT PARTS AND LEAVES
017620* WS-PART-9 UNTOUCHED, SO WS-FIELD-COUNT COMES BACK 8.  A
017625* MALFORMED LINE WITH A STRAY EXTRA "|" SPILLS THE OVERFLOW
017630* TEXT INTO WS-PART-9 AND DRIVES THE COUNT TO 9, WHICH THE
017635* IF WS-FIELD-COUNT NOT = 8 TEST BELOW THEN REJECTS - NO
017640* SEPARATE COUNT-THE-DELIMITERS PASS IS NEEDED.
017650*    APPLY THE FIELD-LEVEL EDIT RULES BEFORE THE RECORD IS TRUSTED.
017700 3320-VALIDATE-VEHICLE-LINE.
017800     MOVE INV-LINE-TEXT TO WS-SPLIT-LINE.
017900     MOVE SPACES TO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4
018000                    WS-PART-5 WS-PART-6 WS-PART-7 WS-PART-8
018100                    WS-PART-9.
018200     MOVE 0 TO WS-FIELD-COUNT.
018300     MOVE "Y" TO WS-LINE-VALID-SW.
018400     UNSTRING WS-SPLIT-LINE DELIMITED BY "|"
018500         INTO WS-PART-1 WS-PART-2 WS-PART-3 WS-PART-4
018600              WS-PART-5 WS-PART-6 WS-PART-7 WS-PART-8
018700              WS-PART-9
018800         TALLYING IN WS-FIELD-COUNT.
018900     IF WS-FIELD-COUNT NOT = 8
019000         MOVE "N" TO WS-LINE-VALID-SW.
019100     IF WS-LINE-IS-VALID
019200         PERFORM 3321-CHECK-VIN-FIELD THRU 3321-EXIT.
019300     IF WS-LINE-IS-VALID
019400         PERFORM 3322-CHECK-YEAR-FIELD THRU 3322-EXIT.
019500     IF WS-LINE-IS-VALID
019600         PERFORM 3323-CHECK-ODOM-FIELD THRU 3323-EXIT.
019700     IF WS-LINE-IS-VALID
019800         PERFORM 3324-CHECK-PRICE-FIELD THRU 3324-EXIT.
019900     IF WS-LINE-IS-VALID
020000         PERFORM 3330-ADD-VEHICLE-TO-TABLE THRU 3330-EXIT.
020050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
020100 3320-EXIT.
020200     EXIT.
020300
020350*    VALIDATE THIS FIELD - LENGTH, THEN NUMERIC CLASS TEST, THEN BUILD.
020400 3321-CHECK-VIN-FIELD.
020500     MOVE 40 TO WS-VIN-LEN.
020600     PERFORM 3321-SHRINK-VIN-LEN
020700         UNTIL WS-VIN-LEN = 0
020800         OR WS-PART-1 (WS-VIN-LEN:1) NOT = SPACE.
020900     IF WS-VIN-LEN = 0 OR WS-VIN-LEN > 9
021000         MOVE "N" TO WS-LINE-VALID-SW.
021100     IF WS-LINE-IS-VALID
021200         IF WS-PART-1 (1:WS-VIN-LEN) IS NOT NUMERIC
021300             MOVE "N" TO WS-LINE-VALID-SW.
021400     IF WS-LINE-IS-VALID
021500         PERFORM 3325-BUILD-VIN-VALUE THRU 3325-EXIT.
021550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
021600 3321-EXIT.
021700     EXIT.
021750*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
021800 3321-SHRINK-VIN-LEN.
021900     SUBTRACT 1 FROM WS-VIN-LEN.
022000
022050*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
022100 3325-BUILD-VIN-VALUE.
022200     MOVE 0 TO WS-VIN-WORK-AREA.
022300     PERFORM 3325-ACCUM-VIN-DIGIT
022400         VARYING WS-VIN-LEN2 FROM 1 BY 1
022500         UNTIL WS-VIN-LEN2 > WS-VIN-LEN.
022550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
022600 3325-EXIT.
022700     EXIT.
022750*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
022800 3325-ACCUM-VIN-DIGIT.
022900     MOVE WS-PART-1 (WS-VIN-LEN2:1) TO WS-ONE-DIGIT.
023000     COMPUTE WS-VIN-WORK-AREA = WS-VIN-WORK-AREA * 10
023100             + WS-ONE-DIGIT.
023200
023250*    VALIDATE THIS FIELD - LENGTH, THEN NUMERIC CLASS TEST, THEN BUILD.
023300 3322-CHECK-YEAR-FIELD.
023400     MOVE 40 TO WS-YEAR-LEN.
023500     PERFORM 3322-SHRINK-YEAR-LEN
023600         UNTIL WS-YEAR-LEN = 0
023700         OR WS-PART-2 (WS-YEAR-LEN:1) NOT = SPACE.
023800     IF WS-YEAR-LEN = 0 OR WS-YEAR-LEN > 4
023900         MOVE "N" TO WS-LINE-VALID-SW.
024000     IF WS-LINE-IS-VALID
024100         IF WS-PART-2 (1:WS-YEAR-LEN) IS NOT NUMERIC
024200             MOVE "N" TO WS-LINE-VALID-SW.
024300     IF WS-LINE-IS-VALID
024400         PERFORM 3326-BUILD-YEAR-VALUE THRU 3326-EXIT.
024450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
024500 3322-EXIT.
024600     EXIT.
024650*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
024700 3322-SHRINK-YEAR-LEN.
024800     SUBTRACT 1 FROM WS-YEAR-LEN.
024900
024950*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
025000 3326-BUILD-YEAR-VALUE.
025100     MOVE 0 TO WS-YEAR-BUILD-VALUE.
025200     PERFORM 3326-ACCUM-YEAR-DIGIT
025300         VARYING WS-VIN-LEN2 FROM 1 BY 1
025400         UNTIL WS-VIN-LEN2 > WS-YEAR-LEN.
025450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
025500 3326-EXIT.
025600     EXIT.
025650*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
025700 3326-ACCUM-YEAR-DIGIT.
025800     MOVE WS-PART-2 (WS-VIN-LEN2:1) TO WS-ONE-DIGIT.
025900     COMPUTE WS-YEAR-BUILD-VALUE = WS-YEAR-BUILD-VALUE * 10
026000             + WS-ONE-DIGIT.
026100
026150*    VALIDATE THIS FIELD - LENGTH, THEN NUMERIC CLASS TEST, THEN BUILD.
026200 3323-CHECK-ODOM-FIELD.
026300     MOVE 40 TO WS-ODOM-LEN.
026400     PERFORM 3323-SHRINK-ODOM-LEN
026500         UNTIL WS-ODOM-LEN = 0
026600         OR WS-PART-7 (WS-ODOM-LEN:1) NOT = SPACE.
026700     IF WS-ODOM-LEN = 0 OR WS-ODOM-LEN > 7
026800         MOVE "N" TO WS-LINE-VALID-SW.
026900     IF WS-LINE-IS-VALID
027000         IF WS-PART-7 (1:WS-ODOM-LEN) IS NOT NUMERIC
027100             MOVE "N" TO WS-LINE-VALID-SW.
027200     IF WS-LINE-IS-VALID
027300         PERFORM 3327-BUILD-ODOM-VALUE THRU 3327-EXIT.
027350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
027400 3323-EXIT.
027500     EXIT.
027550*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
027600 3323-SHRINK-ODOM-LEN.
027700     SUBTRACT 1 FROM WS-ODOM-LEN.
027800
027850*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
027900 3327-BUILD-ODOM-VALUE.
028000     MOVE 0 TO WS-ODOM-BUILD-VALUE.
028100     PERFORM 3327-ACCUM-ODOM-DIGIT
028200         VARYING WS-VIN-LEN2 FROM 1 BY 1
028300         UNTIL WS-VIN-LEN2 > WS-ODOM-LEN.
028350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
028400 3327-EXIT.
028500     EXIT.
028550*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
028600 3327-ACCUM-ODOM-DIGIT.
028700     MOVE WS-PART-7 (WS-VIN-LEN2:1) TO WS-ONE-DIGIT.
028800     COMPUTE WS-ODOM-BUILD-VALUE = WS-ODOM-BUILD-VALUE * 10
028900             + WS-ONE-DIGIT.
029000
029010* PRICE IS THE ONE FIELD THAT ISN'T A PLAIN LENGTH-AND-NUMERIC
029015* TEST - IT FIRST HAS TO BE SPLIT ON ITS OWN DECIMAL POINT INTO
029020* A WHOLE-DOLLAR PIECE AND A FRACTION PIECE, EACH OF WHICH IS
029025* THEN LENGTH-CHECKED AND NUMERIC-CHECKED SEPARATELY - A VALUE
029030* WITH NO DECIMAL POINT AT ALL STILL PASSES, SINCE UNSTRING
029035* LEAVES WS-PRICE-FRAC-TEXT BLANK AND A BLANK FRACTION IS
029040* TREATED AS ZERO CENTS BELOW.
029050*    VALIDATE THIS FIELD - LENGTH, THEN NUMERIC CLASS TEST, THEN BUILD.
029100 3324-CHECK-PRICE-FIELD.
029200     MOVE SPACES TO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.
029300     UNSTRING WS-PART-8 DELIMITED BY "."
029400         INTO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.
029500     MOVE 7 TO WS-PRICE-WHOLE-LEN.
029600     PERFORM 3324-SHRINK-WHOLE-LEN
029700         UNTIL WS-PRICE-WHOLE-LEN = 0
029800         OR WS-PRICE-WHOLE-TEXT (WS-PRICE-WHOLE-LEN:1)
029900                 NOT = SPACE.
030000     IF WS-PRICE-WHOLE-LEN = 0
030100         MOVE "N" TO WS-LINE-VALID-SW.
030200     IF WS-LINE-IS-VALID
030300         IF WS-PRICE-WHOLE-TEXT (1:WS-PRICE-WHOLE-LEN)
030400                 IS NOT NUMERIC
030500             MOVE "N" TO WS-LINE-VALID-SW.
030600     MOVE 6 TO WS-PRICE-FRAC-LEN.
030700     PERFORM 3324-SHRINK-FRAC-LEN
030800         UNTIL WS-PRICE-FRAC-LEN = 0
030900         OR WS-PRICE-FRAC-TEXT (WS-PRICE-FRAC-LEN:1)
031000                 NOT = SPACE.
031100     IF WS-PRICE-FRAC-LEN > 0 AND WS-LINE-IS-VALID
031200         IF WS-PRICE-FRAC-TEXT (1:WS-PRICE-FRAC-LEN)
031300                 IS NOT NUMERIC
031400             MOVE "N" TO WS-LINE-VALID-SW.
031500     IF WS-LINE-IS-VALID
031600         PERFORM 3328-BUILD-PRICE-VALUE THRU 3328-EXIT.
031650*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
031700 3324-EXIT.
031800     EXIT.
031850*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
031900 3324-SHRINK-WHOLE-LEN.
032000     SUBTRACT 1 FROM WS-PRICE-WHOLE-LEN.
032050*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
032100 3324-SHRINK-FRAC-LEN.
032200     SUBTRACT 1 FROM WS-PRICE-FRAC-LEN.
032300
032310* THE FRACTION IS ACCUMULATED TO THREE DIGITS, NOT TWO - THE
032315* THIRD DIGIT (IF THE INPUT CARRIED ONE) IS THE ROUNDING DIGIT,
032320* TESTED AGAINST "5" TO DECIDE WHETHER TO BUMP THE TWO-DIGIT
032325* CENTS VALUE UP BY ONE BEFORE IT IS DROPPED.  A ROUNDED-UP
032330* FRACTION CAN CARRY TO 100, WHICH 3328-CARRY-CHECK BELOW
032335* CATCHES BY MOVING A DOLLAR FROM THE FRACTION TO THE WHOLE.
032350*    CONVERT THE VALIDATED TEXT FIELD INTO ITS NUMERIC WORKING FORM.
032400 3328-BUILD-PRICE-VALUE.
032500     MOVE 0 TO WS-PRICE-BUILD-WHOLE.
032600     PERFORM 3328-ACCUM-WHOLE-DIGIT
032700         VARYING WS-VIN-LEN2 FROM 1 BY 1
032800         UNTIL WS-VIN-LEN2 > WS-PRICE-WHOLE-LEN.
032900     MOVE 0 TO WS-PRICE-BUILD-FRAC.
033000     MOVE SPACE TO WS-PRICE-ROUND-DIGIT.
033100     IF WS-PRICE-FRAC-LEN = 0
033200         GO TO 3328-CARRY-CHECK.
033300     MOVE WS-PRICE-FRAC-TEXT (1:1) TO WS-ONE-DIGIT.
033400     COMPUTE WS-PRICE-BUILD-FRAC = WS-ONE-DIGIT * 10.
033500     IF WS-PRICE-FRAC-LEN = 1
033600         GO TO 3328-CARRY-CHECK.
033700     MOVE WS-PRICE-FRAC-TEXT (2:1) TO WS-ONE-DIGIT.
033800     ADD WS-ONE-DIGIT TO WS-PRICE-BUILD-FRAC.
033900     IF WS-PRICE-FRAC-LEN > 2
034000         MOVE WS-PRICE-FRAC-TEXT (3:1) TO WS-PRICE-ROUND-DIGIT
034100         IF WS-PRICE-ROUND-DIGIT >= "5"
034200             ADD 1 TO WS-PRICE-BUILD-FRAC.
034300 3328-CARRY-CHECK.
034400     IF WS-PRICE-BUILD-FRAC > 99
034500         ADD 1 TO WS-PRICE-BUILD-WHOLE
034600         SUBTRACT 100 FROM WS-PRICE-BUILD-FRAC.
034700     COMPUTE WS-PRICE-BUILD-VALUE ROUNDED =
034800             WS-PRICE-BUILD-WHOLE + (WS-PRICE-BUILD-FRAC / 100).
034850*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
034900 3328-EXIT.
035000     EXIT.
035050*    FOLD ONE MORE DIGIT INTO THE RUNNING NUMERIC VALUE.
035100 3328-ACCUM-WHOLE-DIGIT.
035200     MOVE WS-PRICE-WHOLE-TEXT (WS-VIN-LEN2:1) TO WS-ONE-DIGIT.
035300     COMPUTE WS-PRICE-BUILD-WHOLE = WS-PRICE-BUILD-WHOLE * 10
035400             + WS-ONE-DIGIT.
035500
035550* LAST STOP FOR A VEHICLE LINE THAT PASSED ALL FOUR FIELD
035555* CHECKS - COPY THE BUILT NUMERIC VALUES AND THE STILL-PADDED
035560* TEXT FIELDS (MAKE/MODEL/TYPE/COLOR NEED NO FURTHER TRIMMING
035565* SINCE INV-MAKE ETC. ARE FIXED-WIDTH TABLE COLUMNS, NOT
035570* VARIABLE-WIDTH SERIALIZED TEXT) INTO THE NEXT TABLE SLOT.
035600 3330-ADD-VEHICLE-TO-TABLE.
035700     IF WS-INV-COUNT NOT < WS-INV-MAX
035800         DISPLAY "INVSRCH01 - INVENTORY TABLE FULL, MASTER "
035900                 "LINE SKIPPED ON LOAD"
036000         GO TO 3330-EXIT.
036100     ADD 1 TO WS-INV-COUNT.
036200     SET INV-IDX TO WS-INV-COUNT.
036250*    THE FOUR NUMERIC FIELDS TAKE THEIR ALREADY-BUILT WORKING
036260*    VALUES (3325/3326/3327/3328); MAKE/MODEL/TYPE/COLOR TAKE
036270*    THEIR STILL SPACE-PADDED WS-PART-n TEXT AS-IS SINCE THE
036280*    TABLE COLUMN IS A FIXED-WIDTH PIC X, NOT SERIALIZED TEXT.
036300     MOVE WS-VIN-WORK-AREA TO INV-VIN (INV-IDX).
036400     MOVE WS-YEAR-BUILD-VALUE TO INV-YEAR (INV-IDX).
036500     MOVE WS-PART-3 TO INV-MAKE (INV-IDX).
036600     MOVE WS-PART-4 TO INV-MODEL (INV-IDX).
036700     MOVE WS-PART-5 TO INV-VEHICLE-TYPE (INV-IDX).
036800     MOVE WS-PART-6 TO INV-COLOR (INV-IDX).
036900     MOVE WS-ODOM-BUILD-VALUE TO INV-ODOMETER (INV-IDX).
037000     MOVE WS-PRICE-BUILD-VALUE TO INV-PRICE (INV-IDX).
037100     IF INVSRCH-TEST-SWITCH-ON
037200         DISPLAY "INVSRCH01 TRACE - LOADED VIN "
037300                 INV-VIN (INV-IDX).
037350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
037400 3330-EXIT.
037500     EXIT.
037600
037700*-----------------------------------------------------------
037800* ANSWER EVERY SEARCH-QUERY / LIST-ALL TRANSACTION.  OTHER
037900* TRANSACTION CODES ARE THE PROPERTY OF INVMNT01 AND ARE
038000* IGNORED HERE.
038100*-----------------------------------------------------------
038200 5000-PROCESS-QUERIES.
038300     PERFORM 5100-READ-ONE-TRANSACTION THRU 5100-EXIT
038400         UNTIL WS-TRAN-AT-EOF.
038450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
038500 5000-EXIT.
038600     EXIT.
038700
038750*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
038800 5100-READ-ONE-TRANSACTION.
038900     READ INV-TRANS-FILE
039000         AT END
039100             SET WS-TRAN-AT-EOF TO TRUE.
039200     IF NOT WS-TRAN-AT-EOF
039300         PERFORM 5200-DISPATCH-QUERY THRU 5200-EXIT.
039350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
039400 5100-EXIT.
039500     EXIT.
039600
039650*    ROUTE THE RECORD TO ITS HANDLER BY TRANSACTION/QUERY CODE.
039700 5200-DISPATCH-QUERY.
039800     IF TR-SEARCH-QUERY
039900         PERFORM 5300-RUN-SEARCH-QUERY THRU 5300-EXIT.
040000     IF TR-LIST-ALL
040100         PERFORM 5400-RUN-LIST-ALL THRU 5400-EXIT.
040150*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
040200 5200-EXIT.
040300     EXIT.
040400
040410*    WALK THE WHOLE TABLE ONCE, CHECKING EACH ENTRY AGAINST
040420*    THE TEN FILTER CRITERIA AND LISTING ONLY THE ONES THAT
040430*    PASS EVERY ACTIVE ONE, THEN TRAIL THE COUNT LINE.
040500 5300-RUN-SEARCH-QUERY.
040600     MOVE 0 TO WS-VEHICLES-LISTED.
040700     PERFORM 5310-CHECK-AND-LIST-ONE
040800         VARYING WS-INV-SUB FROM 1 BY 1
040900         UNTIL WS-INV-SUB > WS-INV-COUNT.
041000     PERFORM 6900-WRITE-COUNT-LINE THRU 6900-EXIT.
041050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
041100 5300-EXIT.
041200     EXIT.
041250*    RUN THE FILTER AGAINST ONE TABLE ENTRY AND WRITE A DETAIL
041260*    LINE ONLY WHEN EVERY ACTIVE CRITERION HOLDS FOR IT.
041300 5310-CHECK-AND-LIST-ONE.
041400     PERFORM 5320-CHECK-VEHICLE-MATCH THRU 5320-EXIT.
041500     IF WS-MATCH-ALL-CRITERIA
041600         PERFORM 6000-WRITE-DETAIL-LINE THRU 6000-EXIT
041700         ADD 1 TO WS-VEHICLES-LISTED.
041800
041900*-----------------------------------------------------------
042000* FILTER RULES - ALL ACTIVE CRITERIA MUST HOLD.  EACH TEST
042100* BAILS OUT ON THE FIRST CRITERION THAT FAILS.
042200*-----------------------------------------------------------
042210* MIN/MAX PRICE, YEAR AND ODOMETER ARE STRAIGHT NUMERIC
042220* COMPARES SINCE THE TABLE ALREADY HOLDS THEM AS NUMBERS; MAKE/
042230* MODEL/COLOR/TYPE GO THROUGH 6300-CHECK-CONTAINS SINCE THOSE
042240* ARE SUBSTRING (NOT EQUALITY) MATCHES.  EACH CRITERION IS
042250* GATED BY ITS OWN -ACTIVE 88-LEVEL SO A QUERY THAT LEAVES A
042260* CRITERION BLANK SKIPS IT ENTIRELY RATHER THAN FAILING IT.
042300 5320-CHECK-VEHICLE-MATCH.
042400     MOVE "Y" TO WS-MATCH-ALL-SW.
042500     IF TR-MIN-PRICE-ACTIVE
042600         IF INV-PRICE (WS-INV-SUB) < TR-MIN-PRICE
042700             MOVE "N" TO WS-MATCH-ALL-SW
042800             GO TO 5320-EXIT.
042900     IF TR-MAX-PRICE-ACTIVE
043000         IF INV-PRICE (WS-INV-SUB) > TR-MAX-PRICE
043100             MOVE "N" TO WS-MATCH-ALL-SW
043200             GO TO 5320-EXIT.
043300     IF TR-MIN-YEAR-ACTIVE
043400         IF INV-YEAR (WS-INV-SUB) < TR-MIN-YEAR
043500             MOVE "N" TO WS-MATCH-ALL-SW
043600             GO TO 5320-EXIT.
043700     IF TR-MAX-YEAR-ACTIVE
043800         IF INV-YEAR (WS-INV-SUB) > TR-MAX-YEAR
043900             MOVE "N" TO WS-MATCH-ALL-SW
044000             GO TO 5320-EXIT.
044100     IF TR-MIN-ODOM-ACTIVE
044200         IF INV-ODOMETER (WS-INV-SUB) < TR-MIN-ODOMETER
044300             MOVE "N" TO WS-MATCH-ALL-SW
044400             GO TO 5320-EXIT.
044500     IF TR-MAX-ODOM-ACTIVE
044600         IF INV-ODOMETER (WS-INV-SUB) > TR-MAX-ODOMETER
044700             MOVE "N" TO WS-MATCH-ALL-SW
044800             GO TO 5320-EXIT.
044900     IF TR-MAKE-FILTER-ACTIVE
045000         MOVE INV-MAKE (WS-INV-SUB) TO WS-CONTAINS-SOURCE
045100         MOVE TR-MAKE-FILTER TO WS-CONTAINS-QUERY
045200         PERFORM 6300-CHECK-CONTAINS THRU 6300-EXIT
045300         IF NOT WS-CONTAINS-MATCH
045400             MOVE "N" TO WS-MATCH-ALL-SW
045500             GO TO 5320-EXIT.
045600     IF TR-MODEL-FILTER-ACTIVE
045700         MOVE INV-MODEL (WS-INV-SUB) TO WS-CONTAINS-SOURCE
045800         MOVE TR-MODEL-FILTER TO WS-CONTAINS-QUERY
045900         PERFORM 6300-CHECK-CONTAINS THRU 6300-EXIT
046000         IF NOT WS-CONTAINS-MATCH
046100             MOVE "N" TO WS-MATCH-ALL-SW
046200             GO TO 5320-EXIT.
046300     IF TR-COLOR-FILTER-ACTIVE
046400         MOVE INV-COLOR (WS-INV-SUB) TO WS-CONTAINS-SOURCE
046500         MOVE TR-COLOR-FILTER TO WS-CONTAINS-QUERY
046600         PERFORM 6300-CHECK-CONTAINS THRU 6300-EXIT
046700         IF NOT WS-CONTAINS-MATCH
046800             MOVE "N" TO WS-MATCH-ALL-SW
046900             GO TO 5320-EXIT.
047000     IF TR-TYPE-FILTER-ACTIVE
047100         MOVE INV-VEHICLE-TYPE (WS-INV-SUB) TO WS-CONTAINS-SOURCE
047200         MOVE TR-TYPE-FILTER TO WS-CONTAINS-QUERY
047300         PERFORM 6300-CHECK-CONTAINS THRU 6300-EXIT
047400         IF NOT WS-CONTAINS-MATCH
047500             MOVE "N" TO WS-MATCH-ALL-SW.
047550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
047600 5320-EXIT.
047700     EXIT.
047800
047810*    NO FILTER CRITERIA TO CHECK HERE - EVERY TABLE ENTRY IS
047820*    LISTED UNCONDITIONALLY, THEN THE COUNT LINE TRAILS IT.
047900 5400-RUN-LIST-ALL.
048000     MOVE 0 TO WS-VEHICLES-LISTED.
048100     PERFORM 5410-LIST-ONE
048200         VARYING WS-INV-SUB FROM 1 BY 1
048300         UNTIL WS-INV-SUB > WS-INV-COUNT.
048400     PERFORM 6900-WRITE-COUNT-LINE THRU 6900-EXIT.
048450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
048500 5400-EXIT.
048600     EXIT.
048650*    UNCONDITIONAL DETAIL LINE - NO 5320-STYLE MATCH TEST NEEDED.
048700 5410-LIST-ONE.
048800     PERFORM 6000-WRITE-DETAIL-LINE THRU 6000-EXIT.
048900     ADD 1 TO WS-VEHICLES-LISTED.
049000
049100*-----------------------------------------------------------
049200* CASE-INSENSITIVE "CONTAINS" TEST - QUERY TRIMMED, BOTH
049300* SIDES FOLDED TO UPPER CASE, THEN SCANNED FOR A SUBSTRING.
049400*-----------------------------------------------------------
049500 6300-CHECK-CONTAINS.
049600     INSPECT WS-CONTAINS-SOURCE
049700         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
049800     INSPECT WS-CONTAINS-QUERY
049900         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
050000     MOVE "N" TO WS-CONTAINS-RESULT-SW.
050100     MOVE 20 TO WS-CONTAINS-SRC-LEN.
050200     PERFORM 6310-SHRINK-SRC-LEN
050300         UNTIL WS-CONTAINS-SRC-LEN = 0
050400         OR WS-CONTAINS-SOURCE (WS-CONTAINS-SRC-LEN:1)
050500                 NOT = SPACE.
050600     MOVE 20 TO WS-CONTAINS-QRY-LEN.
050700     PERFORM 6320-SHRINK-QRY-LEN
050800         UNTIL WS-CONTAINS-QRY-LEN = 0
050900         OR WS-CONTAINS-QUERY (WS-CONTAINS-QRY-LEN:1)
051000                 NOT = SPACE.
051100     IF WS-CONTAINS-QRY-LEN = 0
051200         SET WS-CONTAINS-MATCH TO TRUE
051300         GO TO 6300-EXIT.
051400     IF WS-CONTAINS-QRY-LEN > WS-CONTAINS-SRC-LEN
051500         GO TO 6300-EXIT.
051600     COMPUTE WS-CONTAINS-LIMIT =
051700             WS-CONTAINS-SRC-LEN - WS-CONTAINS-QRY-LEN + 1.
051800     PERFORM 6330-SCAN-ONE-POSITION
051900         VARYING WS-CONTAINS-SUB FROM 1 BY 1
052000         UNTIL WS-CONTAINS-SUB > WS-CONTAINS-LIMIT
052100         OR WS-CONTAINS-MATCH.
052150*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
052200 6300-EXIT.
052300     EXIT.
052350*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
052400 6310-SHRINK-SRC-LEN.
052500     SUBTRACT 1 FROM WS-CONTAINS-SRC-LEN.
052550*    TRIM ONE POSITION - LOOP CALLER STOPS AT THE FIRST NON-SPACE.
052600 6320-SHRINK-QRY-LEN.
052700     SUBTRACT 1 FROM WS-CONTAINS-QRY-LEN.
052750*    CALLED ONCE PER STARTING POSITION BY THE PERFORM VARYING
052760*    IN 6300 - A HIT AT ANY STARTING POSITION SETS THE MATCH
052770*    SWITCH, WHICH THE CALLER'S UNTIL TEST THEN STOPS ON.
052800 6330-SCAN-ONE-POSITION.
052900     IF WS-CONTAINS-SOURCE (WS-CONTAINS-SUB:WS-CONTAINS-QRY-LEN)
053000             = WS-CONTAINS-QUERY (1:WS-CONTAINS-QRY-LEN)
053100         SET WS-CONTAINS-MATCH TO TRUE.
053200
053300*-----------------------------------------------------------
053400* REPORT WRITING - PAGE HEADER, DETAIL LINE, COUNT LINE.
053500*-----------------------------------------------------------
053550* CALLED ONCE UP FRONT (SEE 1000-PROGRAM-BEGIN) AND AGAIN EVERY
053560* TIME 6000-WRITE-DETAIL-LINE FINDS WS-LINE-COUNT AT THE 50-LINE
053570* CEILING - TITLE, A BLANK SPACER, THE COLUMN HEADING, THEN
053580* ANOTHER BLANK SPACER BEFORE THE FIRST DETAIL LINE OF THE PAGE.
053600 4000-START-NEW-PAGE.
053700     ADD 1 TO WS-PAGE-NUMBER.
053800     MOVE WS-PAGE-NUMBER TO RPT-PAGE-NUMBER-OUT.
053900     MOVE RPT-TITLE-LINE TO LISTING-TEXT.
054000     WRITE INV-LISTING-LINE.
054100     MOVE RPT-BLANK-LINE TO LISTING-TEXT.
054200     WRITE INV-LISTING-LINE.
054300     MOVE RPT-COLUMN-LINE TO LISTING-TEXT.
054400     WRITE INV-LISTING-LINE.
054500     MOVE RPT-BLANK-LINE TO LISTING-TEXT.
054600     WRITE INV-LISTING-LINE.
054700     MOVE 0 TO WS-LINE-COUNT.
054750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
054800 4000-EXIT.
054900     EXIT.
055000
055050*    CLOSE OUT THE REPORT PAGE OR RUN.
055100 4900-END-LAST-PAGE.
055200     MOVE RPT-BLANK-LINE TO LISTING-TEXT.
055300     WRITE INV-LISTING-LINE.
055350*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
055400 4900-EXIT.
055500     EXIT.
055600
055650*    EMIT ONE OUTPUT LINE IN THE SHOP'S SERIALIZATION FORMAT.
055700 6000-WRITE-DETAIL-LINE.
055800     IF WS-LINE-COUNT NOT < WS-MAXIMUM-LINES
055900         PERFORM 4000-START-NEW-PAGE THRU 4000-EXIT.
056000     MOVE INV-VIN (WS-INV-SUB) TO RPT-D-VIN.
056100     MOVE INV-YEAR (WS-INV-SUB) TO RPT-D-YEAR.
056200     MOVE INV-MAKE (WS-INV-SUB) TO RPT-D-MAKE.
056300     MOVE INV-MODEL (WS-INV-SUB) TO RPT-D-MODEL.
056400     MOVE INV-VEHICLE-TYPE (WS-INV-SUB) TO RPT-D-TYPE.
056500     MOVE INV-COLOR (WS-INV-SUB) TO RPT-D-COLOR.
056600     MOVE INV-ODOMETER (WS-INV-SUB) TO RPT-D-ODOMETER.
056700     MOVE INV-PRICE (WS-INV-SUB) TO RPT-D-PRICE.
056800     MOVE RPT-DETAIL-LINE TO LISTING-TEXT.
056900     WRITE INV-LISTING-LINE.
057000     ADD 1 TO WS-LINE-COUNT.
057050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
057100 6000-EXIT.
057200     EXIT.
057300
057350*    EMIT ONE OUTPUT LINE IN THE SHOP'S SERIALIZATION FORMAT.
057400 6900-WRITE-COUNT-LINE.
057500     MOVE WS-VEHICLES-LISTED TO RPT-COUNT-OUT.
057600     MOVE RPT-COUNT-LINE TO LISTING-TEXT.
057700     WRITE INV-LISTING-LINE.
057800     MOVE RPT-BLANK-LINE TO LISTING-TEXT.
057900     WRITE INV-LISTING-LINE.
057950*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
058000 6900-EXIT.
058100     EXIT.
058200
058210*    ALL THREE FILES CLOSE HERE REGARDLESS OF WHICH QUERIES
058220*    RAN - THE MASTER IS NEVER REWRITTEN BY THIS PROGRAM.
058300 8000-CLOSING-PROCEDURE.
058400     CLOSE INVENTORY-MASTER.
058500     CLOSE INV-TRANS-FILE.
058600     CLOSE INV-LISTING-FILE.
058650*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
058700 8000-EXIT.
058800     EXIT.
058900
058950*    COMMON DEAD-END FOR BOTH A CLEAN FINISH AND EVERY FATAL
058960*    OPEN-FAILURE GO TO ABOVE IN 2000-OPENING-PROCEDURE.
059000 9000-PROGRAM-DONE.
059100     STOP RUN.
