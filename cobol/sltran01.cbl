000100******************************************************************
000200* SLTRAN01 - FILE-CONTROL ENTRY FOR THE INVENTORY TRANSACTION /
000300* SEARCH-QUERY INPUT FILE.
000400******************************************************************
000500     SELECT INV-TRANS-FILE
000600         ASSIGN TO INVTRAN
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         ACCESS MODE IS SEQUENTIAL
000900         FILE STATUS IS TRAN-FILE-STATUS.
