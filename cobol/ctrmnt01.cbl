000100******************************************************************
000200* PROGRAM:  CTRMNT01
000300* SYSTEM:   VEHICLE INVENTORY MAINTENANCE (VIM)
000400* PURPOSE:  DAILY MAINTENANCE RUN AGAINST THE CONTRACT REGISTER.
000500*           LOADS THE EXISTING SALES AND LEASES INTO TWO TABLES,
000600*           APPENDS EACH ADD-SALE / ADD-LEASE TRANSACTION TO THE
000700*           MATCHING LIST AND REWRITES THE WHOLE REGISTER AFTER
000800*           EVERY SINGLE ADD.  NO CONTRACT AMOUNT CALCULATIONS
000900*           ARE PERFORMED - FIELDS ARE STORED AS THEY ARRIVE.
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    CTRMNT01.
001300 AUTHOR.        D P STONE.
001400 INSTALLATION.  CAROLINA AUTO EXCHANGE - DATA PROCESSING.
001500 DATE-WRITTEN.  04/09/91.
001600 DATE-COMPILED.
001700 SECURITY.      NON-CONFIDENTIAL.
001800******************************************************************
001900* CHANGE LOG
002000*-----------------------------------------------------------------
002100* DATE      BY   REQUEST    DESCRIPTION
002200* --------  ---  ---------  ------------------------------------
002300* 04/09/91  DPS  DP-0705    ORIGINAL PROGRAM - LOADS THE SALES
002400*                           AND LEASES TABLES FROM THE REGISTER,
002500*                           APPENDS ADD-SALE/ADD-LEASE ENTRIES.
002600* 11/09/92  RLH  DP-0951    ADDED FILE STATUS CHECKS AFTER EVERY
002700*                           OPEN/REOPEN, MATCHING INVMNT01.
002800* 04/14/97  DPS  DP-1310    RAISED THE SALES/LEASES TABLE LIMITS
002900*                           TO 1000 EACH (SEE WSCTR01).
003000* 01/26/99  MTJ  Y2K-0083   YEAR 2000 REVIEW - CONTRACT REGISTER
003100*                           CARRIES NO CALENDAR DATE FIELDS, NO
003200*                           CHANGE REQUIRED.
003300* 09/09/03  KDW  DP-1651    NO TOTAL/MONTHLY-PAYMENT CALCULATION
003400*                           IS PERFORMED HERE - THE INTERFACE IN
003500*                           THE SOURCE SYSTEM SHIPPED WITH THESE
003600*                           AS EMPTY STUBS, SO THIS PROGRAM ONLY
003700*                           STORES WHAT ARRIVES ON THE TRANSACTION.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004600     CLASS UPPER-CASE-LETTERS IS "A" THRU "Z"
004700     UPSI-0 ON STATUS IS CTRMNT-TEST-SWITCH-ON
004800            OFF STATUS IS CTRMNT-TEST-SWITCH-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "slctr01.cbl".
005400     COPY "sctrn01.cbl".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900     COPY "fdctr01.cbl".
006000     COPY "fctrn01.cbl".
006100
006200 WORKING-STORAGE SECTION.
006300
006400     COPY "wsctr01.cbl".
006500
006600 PROCEDURE DIVISION.
006700
006750* MAINLINE.  OPEN BOTH FILES, LOAD THE REGISTER INTO THE TWO
006760* WORKING-STORAGE TABLES, THEN WALK THE TRANSACTION FILE ONE
006770* ADD-SALE/ADD-LEASE AT A TIME.  UNLIKE INVMNT01 THIS PROGRAM
006780* DOES NOT WAIT UNTIL THE WHOLE TRANSACTION FILE IS CONSUMED TO
006790* WRITE THE REGISTER BACK OUT - EACH ADD REWRITES IT ON THE SPOT
006795* (SEE 7000-REWRITE-REGISTER), SO A RUN THAT ABENDS PARTWAY
006798* THROUGH STILL LEAVES EVERY CONTRACT PROCESSED SO FAR ON DISK.
006800 1000-PROGRAM-BEGIN.
006900     PERFORM 2000-OPENING-PROCEDURE THRU 2000-EXIT.
007000     PERFORM 3000-LOAD-CONTRACT-REGISTER THRU 3000-EXIT.
007100     PERFORM 5000-APPLY-CONTRACT-TRANS THRU 5000-EXIT.
007200     PERFORM 8000-CLOSING-PROCEDURE THRU 8000-EXIT.
007300     GO TO 9000-PROGRAM-DONE.
007400
007450* TWO FILES OPENED HERE, BOTH INPUT AT THIS POINT - THE REGISTER
007460* IS NOT REOPENED OUTPUT UNTIL THE FIRST ADD TRANSACTION ARRIVES
007470* (SEE 7000-REWRITE-REGISTER).  A FAILED OPEN ON THE SECOND FILE
007480* STILL CLOSES THE FIRST BEFORE ABENDING, MATCHING THE HOUSE
007490* CONVENTION FOR CLEAN SHUTDOWN ON A FATAL OPEN ERROR.
007500 2000-OPENING-PROCEDURE.
007600     OPEN INPUT CONTRACT-REGISTER.
007700     IF NOT CTR-FILE-OK
007800         DISPLAY "CTRMNT01 - OPEN INPUT REGISTER FAILED, "
007900                 "STATUS " CTR-FILE-STATUS
008000         GO TO 9000-PROGRAM-DONE.
008100     OPEN INPUT CTR-TRANS-FILE.
008200     IF NOT CTRT-FILE-OK
008300         DISPLAY "CTRMNT01 - OPEN INPUT TRANSACTIONS FAILED, "
008400                 "STATUS " CTRT-FILE-STATUS
008500         CLOSE CONTRACT-REGISTER
008600         GO TO 9000-PROGRAM-DONE.
008650*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
008700 2000-EXIT.
008800     EXIT.
008900
009000*-----------------------------------------------------------
009100* LOAD THE EXISTING REGISTER INTO THE SALES AND LEASES
009200* TABLES.  THE REGISTER IS A FIXED-FORMAT FILE - NO PIPE
009300* PARSING IS NEEDED THE WAY IT IS FOR THE INVENTORY MASTER.
009400*-----------------------------------------------------------
009500 3000-LOAD-CONTRACT-REGISTER.
009600     PERFORM 3100-READ-ONE-CONTRACT THRU 3100-EXIT
009700         UNTIL WS-CTR-AT-EOF.
009750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
009800 3000-EXIT.
009900     EXIT.
010000
010050*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
010100 3100-READ-ONE-CONTRACT.
010200     READ CONTRACT-REGISTER
010300         AT END
010400             SET WS-CTR-AT-EOF TO TRUE.
010500     IF NOT WS-CTR-AT-EOF
010600         PERFORM 3200-STORE-CONTRACT-ENTRY THRU 3200-EXIT.
010650*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
010700 3100-EXIT.
010800     EXIT.
010900
011000 3200-STORE-CONTRACT-ENTRY.
011100     IF CTR-IS-SALE
011200         PERFORM 3210-STORE-SALE-ENTRY THRU 3210-EXIT.
011300     IF CTR-IS-LEASE
011400         PERFORM 3220-STORE-LEASE-ENTRY THRU 3220-EXIT.
011450*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
011500 3200-EXIT.
011600     EXIT.
011700
011750* COPY ONE REGISTER LINE INTO THE NEXT SALES-TABLE SLOT.  THE
011760* TABLE IS FULL-CHECKED FIRST SINCE OCCURS ... DEPENDING ON HAS
011770* NO BUILT-IN BOUNDS PROTECTION - AN UNCHECKED SUBSCRIPT PAST
011780* WS-SALE-MAX WOULD CORRUPT WHATEVER FOLLOWS SALES-TABLE IN
011790* STORAGE.  FIELD ORDER HERE MATCHES THE REGISTER LAYOUT, NOT
011795* ANY PARTICULAR BUSINESS GROUPING.
011800 3210-STORE-SALE-ENTRY.
011900     IF WS-SALE-COUNT NOT < WS-SALE-MAX
012000         DISPLAY "CTRMNT01 - SALES TABLE FULL, REGISTER LINE "
012100                 "SKIPPED ON LOAD"
012200         GO TO 3210-EXIT.
012300     ADD 1 TO WS-SALE-COUNT.
012400     SET SALE-IDX TO WS-SALE-COUNT.
012450*    A REGISTER LINE IS ALREADY IN FIXED FIELD FORM, SO THIS IS A
012460*    STRAIGHT ONE-FOR-ONE FIELD COPY - NO SPLITTING OR TRIMMING.
012500     MOVE CTR-CONTRACT-TYPE TO SALE-CONTRACT-TYPE (SALE-IDX).
012600     MOVE CTR-TOTAL-PRICE TO SALE-TOTAL-PRICE (SALE-IDX).
012700     MOVE CTR-MONTHLY-PAYMENT TO
012800             SALE-MONTHLY-PAYMENT (SALE-IDX).
012900     MOVE CTR-PAYMENT-LENGTH TO SALE-PAYMENT-LENGTH (SALE-IDX).
013000     MOVE CTR-VIN TO SALE-VIN (SALE-IDX).
013100     MOVE CTR-YEAR TO SALE-YEAR (SALE-IDX).
013200     MOVE CTR-MAKE TO SALE-MAKE (SALE-IDX).
013300     MOVE CTR-MODEL TO SALE-MODEL (SALE-IDX).
013400     MOVE CTR-VEHICLE-TYPE TO SALE-VEHICLE-TYPE (SALE-IDX).
013500     MOVE CTR-COLOR TO SALE-COLOR (SALE-IDX).
013600     MOVE CTR-ODOMETER TO SALE-ODOMETER (SALE-IDX).
013700     MOVE CTR-PRICE TO SALE-PRICE (SALE-IDX).
013750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
013800 3210-EXIT.
013900     EXIT.
014000
014050* SAME PATTERN AS 3210 ABOVE, ONE TABLE OVER - FULL-CHECK, BUMP
014060* THE COUNT, SET THE INDEX, THEN A STRAIGHT FIELD-FOR-FIELD MOVE.
014100 3220-STORE-LEASE-ENTRY.
014200     IF WS-LEASE-COUNT NOT < WS-LEASE-MAX
014300         DISPLAY "CTRMNT01 - LEASES TABLE FULL, REGISTER LINE "
014400                 "SKIPPED ON LOAD"
014500         GO TO 3220-EXIT.
014600     ADD 1 TO WS-LEASE-COUNT.
014700     SET LEASE-IDX TO WS-LEASE-COUNT.
014750*    A REGISTER LINE IS ALREADY IN FIXED FIELD FORM, SO THIS IS A
014760*    STRAIGHT ONE-FOR-ONE FIELD COPY - NO SPLITTING OR TRIMMING.
014800     MOVE CTR-CONTRACT-TYPE TO LEASE-CONTRACT-TYPE (LEASE-IDX).
014900     MOVE CTR-TOTAL-PRICE TO LEASE-TOTAL-PRICE (LEASE-IDX).
015000     MOVE CTR-MONTHLY-PAYMENT TO
015100             LEASE-MONTHLY-PAYMENT (LEASE-IDX).
015200     MOVE CTR-PAYMENT-LENGTH TO LEASE-PAYMENT-LENGTH (LEASE-IDX).
015300     MOVE CTR-VIN TO LEASE-VIN (LEASE-IDX).
015400     MOVE CTR-YEAR TO LEASE-YEAR (LEASE-IDX).
015500     MOVE CTR-MAKE TO LEASE-MAKE (LEASE-IDX).
015600     MOVE CTR-MODEL TO LEASE-MODEL (LEASE-IDX).
015700     MOVE CTR-VEHICLE-TYPE TO LEASE-VEHICLE-TYPE (LEASE-IDX).
015800     MOVE CTR-COLOR TO LEASE-COLOR (LEASE-IDX).
015900     MOVE CTR-ODOMETER TO LEASE-ODOMETER (LEASE-IDX).
016000     MOVE CTR-PRICE TO LEASE-PRICE (LEASE-IDX).
016050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
016100 3220-EXIT.
016200     EXIT.
016300
016400*-----------------------------------------------------------
016500* EACH ADD-SALE / ADD-LEASE TRANSACTION APPENDS TO ITS TABLE
016600* AND REWRITES THE WHOLE REGISTER BEFORE THE NEXT ONE IS READ.
016700*-----------------------------------------------------------
016800 5000-APPLY-CONTRACT-TRANS.
016900     PERFORM 5100-READ-ONE-TRANSACTION THRU 5100-EXIT
017000         UNTIL WS-CTRT-AT-EOF.
017050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
017100 5000-EXIT.
017200     EXIT.
017300
017350*    READ THE NEXT RECORD AND SET THE END-OF-FILE SWITCH ON EOF.
017400 5100-READ-ONE-TRANSACTION.
017500     READ CTR-TRANS-FILE
017600         AT END
017700             SET WS-CTRT-AT-EOF TO TRUE.
017800     IF NOT WS-CTRT-AT-EOF
017900         PERFORM 5200-DISPATCH-CONTRACT-TRANS THRU 5200-EXIT.
017950*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
018000 5100-EXIT.
018100     EXIT.
018200
018250*    ROUTE THE RECORD TO ITS HANDLER BY TRANSACTION/QUERY CODE.
018300 5200-DISPATCH-CONTRACT-TRANS.
018400     IF CTRT-ADD-SALE
018500         PERFORM 5300-ADD-SALE-CONTRACT THRU 5300-EXIT.
018600     IF CTRT-ADD-LEASE
018700         PERFORM 5400-ADD-LEASE-CONTRACT THRU 5400-EXIT.
018750*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
018800 5200-EXIT.
018900     EXIT.
019000
019050* SAME FULL-CHECK/APPEND SHAPE AS 3210-STORE-SALE-ENTRY, BUT THE
019060* SOURCE IS THE INBOUND TRANSACTION RECORD (CTRT-xxx) RATHER
019070* THAN A REGISTER LINE (CTR-xxx), AND SALE-CONTRACT-TYPE IS
019080* FORCED TO THE LITERAL "SALE " INSTEAD OF BEING MOVED FROM THE
019090* TRANSACTION - THE ADD-SALE TRANSACTION CARRIES NO TYPE FIELD
019095* OF ITS OWN, THE DISPATCH CODE ALREADY TOLD US WHICH IT IS.
019100 5300-ADD-SALE-CONTRACT.
019200     IF WS-SALE-COUNT NOT < WS-SALE-MAX
019300         DISPLAY "CTRMNT01 - SALES TABLE FULL, ADD-SALE "
019400                 "TRANSACTION REJECTED"
019500         GO TO 5300-EXIT.
019600     ADD 1 TO WS-SALE-COUNT.
019700     SET SALE-IDX TO WS-SALE-COUNT.
019750*    CONTRACT TERMS FIRST - TYPE, PRICE, PAYMENT, TERM LENGTH.
019800     MOVE "SALE " TO SALE-CONTRACT-TYPE (SALE-IDX).
019900     MOVE CTRT-TOTAL-PRICE TO SALE-TOTAL-PRICE (SALE-IDX).
020000     MOVE CTRT-MONTHLY-PAYMENT TO
020100             SALE-MONTHLY-PAYMENT (SALE-IDX).
020200     MOVE CTRT-PAYMENT-LENGTH TO SALE-PAYMENT-LENGTH (SALE-IDX).
020250*    THEN THE VEHICLE DESCRIPTION THAT RODE ALONG ON THE
020260*    TRANSACTION - SEE FCTRN01, THERE IS NO LOOKUP INVOLVED.
020300     MOVE CTRT-VIN TO SALE-VIN (SALE-IDX).
020400     MOVE CTRT-YEAR TO SALE-YEAR (SALE-IDX).
020500     MOVE CTRT-MAKE TO SALE-MAKE (SALE-IDX).
020600     MOVE CTRT-MODEL TO SALE-MODEL (SALE-IDX).
020700     MOVE CTRT-VEHICLE-TYPE TO SALE-VEHICLE-TYPE (SALE-IDX).
020800     MOVE CTRT-COLOR TO SALE-COLOR (SALE-IDX).
020900     MOVE CTRT-ODOMETER TO SALE-ODOMETER (SALE-IDX).
021000     MOVE CTRT-PRICE TO SALE-PRICE (SALE-IDX).
021050*    THE FULL REWRITE COVERS THIS NEW ENTRY - NO SEPARATE APPEND
021060*    STEP THE WAY INVMNT01 HAS ONE.
021100     PERFORM 7000-REWRITE-REGISTER THRU 7000-EXIT.
021150*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
021200 5300-EXIT.
021300     EXIT.
021400
021450* MIRROR OF 5300 ABOVE FOR THE LEASES TABLE - LEASE-CONTRACT-TYPE
021460* IS FORCED TO "LEASE" THE SAME WAY SALE-CONTRACT-TYPE IS FORCED
021470* TO "SALE " IN THE SALE SIDE.
021500 5400-ADD-LEASE-CONTRACT.
021600     IF WS-LEASE-COUNT NOT < WS-LEASE-MAX
021700         DISPLAY "CTRMNT01 - LEASES TABLE FULL, ADD-LEASE "
021800                 "TRANSACTION REJECTED"
021900         GO TO 5400-EXIT.
022000     ADD 1 TO WS-LEASE-COUNT.
022100     SET LEASE-IDX TO WS-LEASE-COUNT.
022150*    CONTRACT TERMS FIRST - TYPE, PRICE, PAYMENT, TERM LENGTH.
022200     MOVE "LEASE" TO LEASE-CONTRACT-TYPE (LEASE-IDX).
022300     MOVE CTRT-TOTAL-PRICE TO LEASE-TOTAL-PRICE (LEASE-IDX).
022400     MOVE CTRT-MONTHLY-PAYMENT TO
022500             LEASE-MONTHLY-PAYMENT (LEASE-IDX).
022600     MOVE CTRT-PAYMENT-LENGTH TO LEASE-PAYMENT-LENGTH (LEASE-IDX).
022650*    THEN THE VEHICLE DESCRIPTION THAT RODE ALONG ON THE
022660*    TRANSACTION - SEE FCTRN01, THERE IS NO LOOKUP INVOLVED.
022700     MOVE CTRT-VIN TO LEASE-VIN (LEASE-IDX).
022800     MOVE CTRT-YEAR TO LEASE-YEAR (LEASE-IDX).
022900     MOVE CTRT-MAKE TO LEASE-MAKE (LEASE-IDX).
023000     MOVE CTRT-MODEL TO LEASE-MODEL (LEASE-IDX).
023100     MOVE CTRT-VEHICLE-TYPE TO LEASE-VEHICLE-TYPE (LEASE-IDX).
023200     MOVE CTRT-COLOR TO LEASE-COLOR (LEASE-IDX).
023300     MOVE CTRT-ODOMETER TO LEASE-ODOMETER (LEASE-IDX).
023400     MOVE CTRT-PRICE TO LEASE-PRICE (LEASE-IDX).
023450*    THE FULL REWRITE COVERS THIS NEW ENTRY - NO SEPARATE APPEND
023460*    STEP THE WAY INVMNT01 HAS ONE.
023500     PERFORM 7000-REWRITE-REGISTER THRU 7000-EXIT.
023550*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
023600 5400-EXIT.
023700     EXIT.
023800
023810* CTRMNT01 NEVER RESULTS IN A REMOVE OR CLEAR THE WAY INVMNT01
023815* DOES, SO THERE IS NO APPEND-VS-REWRITE DECISION TO MAKE HERE -
023820* EVERY ADD SIMPLY CLOSES THE REGISTER, REOPENS IT OUTPUT (WHICH
023825* TRUNCATES IT), AND WRITES BOTH TABLES BACK OUT WHOLE, SALES
023830* FIRST THEN LEASES.  SIMPLER THAN INVMNT01'S SCHEME, AND
023835* AFFORDABLE HERE SINCE THE REGISTER IS CAPPED AT 1000+1000
023840* ENTRIES INSTEAD OF THE INVENTORY MASTER'S 2000.
023850*    REBUILD THE FILE FROM THE IN-MEMORY TABLE, START TO FINISH.
023900 7000-REWRITE-REGISTER.
024000     CLOSE CONTRACT-REGISTER.
024100     OPEN OUTPUT CONTRACT-REGISTER.
024200     IF NOT CTR-FILE-OK
024300         DISPLAY "CTRMNT01 - REOPEN OUTPUT FAILED, STATUS "
024400                 CTR-FILE-STATUS
024500         GO TO 7000-EXIT.
024600     PERFORM 7100-WRITE-ONE-SALE
024700         VARYING WS-CTR-SUB FROM 1 BY 1
024800         UNTIL WS-CTR-SUB > WS-SALE-COUNT.
024900     PERFORM 7200-WRITE-ONE-LEASE
025000         VARYING WS-CTR-SUB FROM 1 BY 1
025100         UNTIL WS-CTR-SUB > WS-LEASE-COUNT.
025150*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
025200 7000-EXIT.
025300     EXIT.
025400
025410* MOVE ONE SALES-TABLE ENTRY BACK INTO THE FD RECORD AND WRITE
025420* IT.  THE REGISTER'S FIXED-FORMAT LAYOUT MEANS NO STRING/
025430* UNSTRING TRIMMING IS NEEDED HERE THE WAY INVMNT01 NEEDS IT FOR
025440* THE PIPE-DELIMITED INVENTORY MASTER - EVERY FIELD JUST MOVES
025445* STRAIGHT ACROSS AT ITS FIXED WIDTH.
025450*    EMIT ONE OUTPUT LINE IN THE SHOP'S SERIALIZATION FORMAT.
025500 7100-WRITE-ONE-SALE.
025600     MOVE SALE-CONTRACT-TYPE (WS-CTR-SUB) TO CTR-CONTRACT-TYPE.
025700     MOVE SALE-TOTAL-PRICE (WS-CTR-SUB) TO CTR-TOTAL-PRICE.
025800     MOVE SALE-MONTHLY-PAYMENT (WS-CTR-SUB) TO
025900             CTR-MONTHLY-PAYMENT.
026000     MOVE SALE-PAYMENT-LENGTH (WS-CTR-SUB) TO CTR-PAYMENT-LENGTH.
026050*    VEHICLE DESCRIPTION FIELDS FOLLOW THE CONTRACT TERMS, SAME
026060*    ORDER AS THE FD LAYOUT (FDCTR01) AND THE TRANSACTION LAYOUT
026070*    (FCTRN01) BOTH USE.
026100     MOVE SALE-VIN (WS-CTR-SUB) TO CTR-VIN.
026200     MOVE SALE-YEAR (WS-CTR-SUB) TO CTR-YEAR.
026300     MOVE SALE-MAKE (WS-CTR-SUB) TO CTR-MAKE.
026400     MOVE SALE-MODEL (WS-CTR-SUB) TO CTR-MODEL.
026500     MOVE SALE-VEHICLE-TYPE (WS-CTR-SUB) TO CTR-VEHICLE-TYPE.
026600     MOVE SALE-COLOR (WS-CTR-SUB) TO CTR-COLOR.
026700     MOVE SALE-ODOMETER (WS-CTR-SUB) TO CTR-ODOMETER.
026800     MOVE SALE-PRICE (WS-CTR-SUB) TO CTR-PRICE.
026900     WRITE CONTRACT-REGISTER-RECORD.
027000
027020* SAME AS 7100-WRITE-ONE-SALE, ONE TABLE OVER - CALLED BY THE
027030* SECOND PERFORM VARYING IN 7000 SO EVERY SALE RECORD IS WRITTEN
027040* BEFORE THE FIRST LEASE RECORD, MATCHING THE ORDER THE ORIGINAL
027045* REGISTER FILE WAS LOADED IN AT 3000-LOAD-CONTRACT-REGISTER.
027050*    EMIT ONE OUTPUT LINE IN THE SHOP'S SERIALIZATION FORMAT.
027100 7200-WRITE-ONE-LEASE.
027200     MOVE LEASE-CONTRACT-TYPE (WS-CTR-SUB) TO CTR-CONTRACT-TYPE.
027300     MOVE LEASE-TOTAL-PRICE (WS-CTR-SUB) TO CTR-TOTAL-PRICE.
027400     MOVE LEASE-MONTHLY-PAYMENT (WS-CTR-SUB) TO
027500             CTR-MONTHLY-PAYMENT.
027600     MOVE LEASE-PAYMENT-LENGTH (WS-CTR-SUB) TO
027700             CTR-PAYMENT-LENGTH.
027750*    VEHICLE DESCRIPTION FIELDS FOLLOW THE CONTRACT TERMS, SAME
027760*    ORDER AS THE FD LAYOUT (FDCTR01) AND THE TRANSACTION LAYOUT
027770*    (FCTRN01) BOTH USE.
027800     MOVE LEASE-VIN (WS-CTR-SUB) TO CTR-VIN.
027900     MOVE LEASE-YEAR (WS-CTR-SUB) TO CTR-YEAR.
028000     MOVE LEASE-MAKE (WS-CTR-SUB) TO CTR-MAKE.
028100     MOVE LEASE-MODEL (WS-CTR-SUB) TO CTR-MODEL.
028200     MOVE LEASE-VEHICLE-TYPE (WS-CTR-SUB) TO CTR-VEHICLE-TYPE.
028300     MOVE LEASE-COLOR (WS-CTR-SUB) TO CTR-COLOR.
028400     MOVE LEASE-ODOMETER (WS-CTR-SUB) TO CTR-ODOMETER.
028500     MOVE LEASE-PRICE (WS-CTR-SUB) TO CTR-PRICE.
028600     WRITE CONTRACT-REGISTER-RECORD.
028700
028750* BOTH FILES CLOSE HERE ONCE THE TRANSACTION FILE HAS RUN DRY -
028760* THE REGISTER ITSELF WAS ALREADY CLOSED AND REOPENED SEVERAL
028770* TIMES OVER THE COURSE OF THE RUN BY 7000-REWRITE-REGISTER, SO
028780* THIS CLOSE IS AGAINST WHATEVER OUTPUT COPY WAS LEFT BY THE
028790* LAST ADD (OR THE ORIGINAL INPUT COPY IF NO ADDS OCCURRED).
028800 8000-CLOSING-PROCEDURE.
028900     CLOSE CONTRACT-REGISTER.
029000     CLOSE CTR-TRANS-FILE.
029050*    RETURN TO THE CALLER - NO WORK DONE HERE, JUST THE PERFORM RANGE END.
029100 8000-EXIT.
029200     EXIT.
029300
029400 9000-PROGRAM-DONE.
029500     STOP RUN.
