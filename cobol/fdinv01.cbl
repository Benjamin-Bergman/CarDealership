000100******************************************************************
000200* FDINV01 - FD FOR THE INVENTORY MASTER FILE.
000300* LINE 1 OF THE FILE IS THE DEALERSHIP HEADER, EVERY LINE AFTER
000400* THAT IS ONE VEHICLE, PIPE-DELIMITED, VARIABLE LENGTH TEXT.
000500******************************************************************
000600 FD  INVENTORY-MASTER
000700     LABEL RECORDS ARE STANDARD.
000800
000900 01  INVENTORY-MASTER-RECORD.
001000     05  INV-LINE-TEXT               PIC X(159).
001100     05  FILLER                      PIC X(001).
