000100******************************************************************
000200* SLRPT01 - FILE-CONTROL ENTRY FOR THE INVENTORY LISTING REPORT.
000300******************************************************************
000400     SELECT OPTIONAL INV-LISTING-FILE
000500         ASSIGN TO INVLIST
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS RPT-FILE-STATUS.
