000100******************************************************************
000200* WSRPT01 - WORKING STORAGE FOR THE INVENTORY LISTING REPORT.
000300* PAGE TITLE, COLUMN HEADING AND DETAIL LINE LAYOUTS FOR THE
000400* SEARCH-QUERY / LIST-ALL REPORT WRITTEN BY INVSRCH01.
000500******************************************************************
000550* WS-LINE-COUNT IS RESET EVERY TIME 4000-START-NEW-PAGE FIRES
000560* AND COMPARED AGAINST WS-MAXIMUM-LINES BEFORE EACH DETAIL LINE
000570* IS WRITTEN - THAT IS THE WHOLE PAGE-BREAK MECHANISM, NO SORT
000580* OR REPORT-WRITER FACILITY INVOLVED.
000600 01  RPT-PAGE-CONTROLS.
000700     05  WS-LINE-COUNT               PIC S9(03) COMP VALUE +0.
000800     05  WS-PAGE-NUMBER              PIC S9(05) COMP VALUE +0.
000900     05  WS-MAXIMUM-LINES            PIC S9(03) COMP VALUE +50.
001000     05  WS-VEHICLES-LISTED          PIC S9(05) COMP VALUE +0.
001100     05  FILLER                      PIC X(05).
001200
001250* PRINTED ONCE AT THE TOP OF EVERY PAGE BY 4000-START-NEW-PAGE,
001260* AHEAD OF THE COLUMN HEADING - RPT-PAGE-NUMBER-OUT IS MOVED IN
001270* FROM WS-PAGE-NUMBER EACH TIME SO THE PAGE COUNT STAYS CURRENT.
001300 01  RPT-TITLE-LINE.
001400     05  FILLER                      PIC X(15) VALUE SPACES.
001500     05  FILLER                      PIC X(25)
001600         VALUE "VEHICLE INVENTORY LISTING".
001700     05  FILLER                      PIC X(15) VALUE SPACES.
001800     05  FILLER                      PIC X(05) VALUE "PAGE:".
001900     05  FILLER                      PIC X(01) VALUE SPACE.
002000     05  RPT-PAGE-NUMBER-OUT         PIC ZZZZ9.
002100     05  FILLER                      PIC X(65) VALUE SPACES.
002200
002300 01  RPT-TITLE-LINE-ALT REDEFINES RPT-TITLE-LINE.
002400     05  FILLER                      PIC X(131).
002500
002550* THE ALT REDEFINITION GIVES 4000-START-NEW-PAGE ONE BLANK-AND-
002560* RELOAD MOVE TARGET REGARDLESS OF WHICH SUB-FIELDS OF THE
002570* TITLE LINE IT NEEDS TO REFRESH FOR THE NEXT PAGE.
002600 01  RPT-COLUMN-LINE.
002700     05  FILLER                      PIC X(09)  VALUE "VIN".
002800     05  FILLER                      PIC X(06)  VALUE "YEAR".
002900     05  FILLER                      PIC X(21)  VALUE "MAKE".
003000     05  FILLER                      PIC X(21)  VALUE "MODEL".
003100     05  FILLER                      PIC X(16)  VALUE "TYPE".
003200     05  FILLER                      PIC X(13)  VALUE "COLOR".
003300     05  FILLER                      PIC X(10)  VALUE "ODOMETER".
003400     05  FILLER                      PIC X(11)  VALUE "PRICE".
003500     05  FILLER                      PIC X(24)  VALUE SPACES.
003600
003650* ONE OF THESE MOVED-AND-WRITTEN PER MATCHING VEHICLE, BY
003660* 6000-WRITE-DETAIL-LINE.  NUMERIC FIELDS CARRY ZERO-SUPPRESS
003670* EDIT PICTURES SO THE LISTING NEVER SHOWS LEADING ZEROS EVEN
003680* THOUGH THE MASTER STORES THEM ZERO-FILLED.
003700 01  RPT-DETAIL-LINE.
003800     05  RPT-D-VIN                   PIC 9(09).
003900     05  FILLER                      PIC X(01) VALUE SPACE.
004000     05  RPT-D-YEAR                  PIC 9(04).
004100     05  FILLER                      PIC X(02) VALUE SPACES.
004200     05  RPT-D-MAKE                  PIC X(20).
004300     05  FILLER                      PIC X(01) VALUE SPACE.
004400     05  RPT-D-MODEL                 PIC X(20).
004500     05  FILLER                      PIC X(01) VALUE SPACE.
004600     05  RPT-D-TYPE                  PIC X(15).
004700     05  FILLER                      PIC X(01) VALUE SPACE.
004800     05  RPT-D-COLOR                 PIC X(12).
004900     05  FILLER                      PIC X(01) VALUE SPACE.
005000     05  RPT-D-ODOMETER              PIC ZZZZZZ9.
005100     05  FILLER                      PIC X(02) VALUE SPACES.
005200     05  RPT-D-PRICE                 PIC $ZZZ,ZZZ,ZZ9.99.
005300     05  FILLER                      PIC X(20) VALUE SPACES.
005400
005450* TRAILING LINE WRITTEN ONCE, AFTER THE LAST DETAIL LINE OF THE
005460* WHOLE RUN, BY 6900-WRITE-COUNT-LINE - NOT PER PAGE.
005500 01  RPT-COUNT-LINE.
005600     05  FILLER                      PIC X(20)
005700         VALUE "VEHICLES LISTED: ".
005800     05  RPT-COUNT-OUT                PIC ZZZZ9.
005900     05  FILLER                      PIC X(106) VALUE SPACES.
006000
006050* SPACER LINE - WRITTEN BEFORE THE COUNT LINE AND BETWEEN THE
006060* COLUMN HEADING AND THE FIRST DETAIL LINE OF EACH PAGE.
006100 01  RPT-BLANK-LINE.
006200     05  FILLER                      PIC X(131) VALUE SPACES.
