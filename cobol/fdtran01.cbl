000100******************************************************************
000200* FDTRAN01 - FD FOR THE INVENTORY MAINTENANCE / SEARCH-QUERY
000300* TRANSACTION RECORD.  ONE RECORD DRIVES ONE MAINTENANCE ACTION
000400* (ADD/REMOVE/CLEAR) OR ONE SEARCH QUERY (SEARCH/LIST-ALL).
000500* SHARED BY INVMNT01 AND INVSRCH01.
000600******************************************************************
000700 FD  INV-TRANS-FILE
000800     LABEL RECORDS ARE STANDARD.
000900
001000 01  INV-TRANS-RECORD.
001100     05  TR-TRAN-CODE                PIC X(01).
001200         88  TR-ADD-VEHICLE                  VALUE "A".
001300         88  TR-REMOVE-VEHICLE               VALUE "R".
001400         88  TR-CLEAR-INVENTORY              VALUE "C".
001500         88  TR-SEARCH-QUERY                 VALUE "S".
001600         88  TR-LIST-ALL                     VALUE "L".
001650* TR-VEHICLE-DATA IS ONLY MEANINGFUL WHEN TR-TRAN-CODE IS "A" -
001660* REMOVE (TR-REMOVE-VEHICLE) ALSO USES THESE SAME EIGHT FIELDS
001670* SINCE THE REMOVAL EQUALITY RULE MATCHES ON ALL EIGHT (SEE
001680* 5410-SEARCH-FOR-MATCH, INVMNT01).  CLEAR IGNORES THEM.
001700     05  TR-VEHICLE-DATA.
001800         10  TR-VIN                  PIC 9(09).
001900         10  TR-YEAR                 PIC 9(04).
002000         10  TR-MAKE                 PIC X(20).
002100         10  TR-MODEL                PIC X(20).
002200         10  TR-VEHICLE-TYPE         PIC X(15).
002300         10  TR-COLOR                PIC X(12).
002400         10  TR-ODOMETER             PIC 9(07).
002500         10  TR-PRICE                PIC 9(07)V99.
002550* TR-SEARCH-CRITERIA IS ONLY MEANINGFUL WHEN TR-TRAN-CODE IS
002560* "S" (SEARCH-QUERY) - LIST-ALL ("L") LEAVES EVERY -SW BYTE
002570* BLANK SINCE IT LISTS EVERY VEHICLE UNCONDITIONALLY.  EACH
002580* FILTER PAIRS AN ACTIVE-OR-NOT SWITCH WITH ITS OWN VALUE SO A
002590* CRITERION CAN BE LEFT OUT OF A GIVEN QUERY ENTIRELY.
002600     05  TR-SEARCH-CRITERIA.
002700         10  TR-MIN-PRICE-SW         PIC X(01).
002800             88  TR-MIN-PRICE-ACTIVE         VALUE "Y".
002900         10  TR-MIN-PRICE            PIC 9(07)V99.
003000         10  TR-MAX-PRICE-SW         PIC X(01).
003100             88  TR-MAX-PRICE-ACTIVE         VALUE "Y".
003200         10  TR-MAX-PRICE            PIC 9(07)V99.
003300         10  TR-MAKE-FILTER-SW       PIC X(01).
003400             88  TR-MAKE-FILTER-ACTIVE       VALUE "Y".
003500         10  TR-MAKE-FILTER          PIC X(20).
003600         10  TR-MODEL-FILTER-SW      PIC X(01).
003700             88  TR-MODEL-FILTER-ACTIVE      VALUE "Y".
003800         10  TR-MODEL-FILTER         PIC X(20).
003900         10  TR-MIN-YEAR-SW          PIC X(01).
004000             88  TR-MIN-YEAR-ACTIVE          VALUE "Y".
004100         10  TR-MIN-YEAR             PIC 9(04).
004200         10  TR-MAX-YEAR-SW          PIC X(01).
004300             88  TR-MAX-YEAR-ACTIVE          VALUE "Y".
004400         10  TR-MAX-YEAR             PIC 9(04).
004500         10  TR-COLOR-FILTER-SW      PIC X(01).
004600             88  TR-COLOR-FILTER-ACTIVE      VALUE "Y".
004700         10  TR-COLOR-FILTER         PIC X(12).
004800         10  TR-MIN-ODOMETER-SW      PIC X(01).
004900             88  TR-MIN-ODOM-ACTIVE          VALUE "Y".
005000         10  TR-MIN-ODOMETER         PIC 9(07).
005100         10  TR-MAX-ODOMETER-SW      PIC X(01).
005200             88  TR-MAX-ODOM-ACTIVE          VALUE "Y".
005300         10  TR-MAX-ODOMETER         PIC 9(07).
005400         10  TR-TYPE-FILTER-SW       PIC X(01).
005500             88  TR-TYPE-FILTER-ACTIVE       VALUE "Y".
005600         10  TR-TYPE-FILTER          PIC X(15).
005700     05  FILLER                      PIC X(10).
